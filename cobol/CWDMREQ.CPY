000100****************************************************************  00000100
000200* CWDMREQ   -  CARD WATCHDOG MAINTENANCE REQUEST RECORD LAYOUT    00000200
000300*                                                                 00000300
000400* ONE RECORD PER INPUT LINE ON MAINTRQ.  FILE IS LINE SEQUENTIAL, 00000400
000500* READ IN INPUT ORDER (NOT SORTED BY CARD-ID) - CWDMAINT TAKES    00000500
000600* EACH REQUEST AS IT COMES AND LOOKS THE CARD UP IN THE IN-MEMORY 00000600
000700* TABLE BUILT FROM CARDMST.  MREQ-CARD-ID, MREQ-CUST-ID, CARD-TYPE00000700
000800* AND OFFER-NUM ARE ONLY MEANINGFUL FOR THE ACTIONS THAT USE      00000800
000900* THEM - SEE CWDMAINT 200-PROCESS-CREATE AND FOLLOWING.           00000900
001000*                                                                 00001000
001100* CHANGE LOG                                                      00001100
001200*   02/11/91  DWS  ORIG-0005  INITIAL LAYOUT.                     00001200
001300****************************************************************  00001300
001400 01  CWDMREQ-REC.                                                 00001400
001500     05  MREQ-ACTION             PIC X(08).                       00001500
001600         88  MREQ-IS-CREATE      VALUE 'CREATE'.                  00001600
001700         88  MREQ-IS-ACTIVATE    VALUE 'ACTIVATE'.                00001700
001800         88  MREQ-IS-SUSPEND     VALUE 'SUSPEND'.                 00001800
001900         88  MREQ-IS-BLOCK       VALUE 'BLOCK'.                   00001900
002000         88  MREQ-IS-RENEW       VALUE 'RENEW'.                   00002000
002100         88  MREQ-IS-DELETE      VALUE 'DELETE'.                  00002100
002200     05  MREQ-CARD-ID            PIC 9(06).                       00002200
002300     05  MREQ-CUST-ID            PIC 9(06).                       00002300
002400     05  MREQ-CARD-TYPE          PIC X(07).                       00002400
002500         88  MREQ-TYPE-DEBIT     VALUE 'DEBIT'.                   00002500
002600         88  MREQ-TYPE-CREDIT    VALUE 'CREDIT'.                  00002600
002700         88  MREQ-TYPE-PREPAID   VALUE 'PREPAID'.                 00002700
002800     05  MREQ-OFFER-NUM          PIC 9(01).                       00002800
002900     05  FILLER                  PIC X(52).                       00002900
