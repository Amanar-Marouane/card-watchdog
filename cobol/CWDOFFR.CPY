000100****************************************************************  00000100
000200* CWDOFFR   -  CARD WATCHDOG CARD-OFFER TABLE                     00000200
000300*                                                                 00000300
000400* HOLDS THE THREE STANDING CARD OFFERS USED BY CWDMAINT WHEN A    00000400
000500* MAINTENANCE REQUEST CREATES OR RENEWS A CARD.  THE TABLE IS     00000500
000600* BUILT IN WORKING-STORAGE EACH RUN BY 150-INIT-OFFER-TABLE -     00000600
000700* IT IS NOT A FILE.  OFFER NUMBER IS THE SUBSCRIPT (1, 2 OR 3).   00000700
000800*                                                                 00000800
000900* CHANGE LOG                                                      00000900
001000*   01/14/96  PJK  CR-00260   INITIAL TABLE, OFFERS 1-3.          00001000
001100****************************************************************  00001100
001200 01  CWDOFFR-TABLE.                                               00001200
001300     05  CWDOFFR-ENTRY           OCCURS 3 TIMES.                  00001300
001400         10  OFFR-DAILY-LIMIT    PIC S9(7)V99 COMP-3.              00001400
001500         10  OFFR-MONTHLY-LIMIT  PIC S9(7)V99 COMP-3.              00001500
001600         10  OFFR-INTEREST-RATE  PIC S9(2)V99 COMP-3.              00001600
001700         10  OFFR-AVAIL-BALANCE  PIC S9(7)V99 COMP-3.              00001700
