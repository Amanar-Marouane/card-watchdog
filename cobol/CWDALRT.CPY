000100****************************************************************  00000100
000200* CWDALRT   -  CARD WATCHDOG FRAUD ALERT RECORD LAYOUT            00000200
000300*                                                                 00000300
000400* APPENDED TO FRAUDAL BY CWDAUTH, ONE RECORD PER ALERT RAISED BY  00000400
000500* THE FRAUD ENGINE (CWDFRAUD).  FILE IS IN ALERT-ID SEQUENCE.     00000500
000600* ALERTS ARE NEVER REWRITTEN OR DELETED - THE ESCALATION RULE IN  00000600
000700* CWDFRAUD COUNTS PRIOR AVERTISSEMENT-LEVEL ALERTS ON FILE FOR A  00000700
000800* CARD, SO THE HISTORY MUST STAY INTACT.                         00000800
000900*                                                                 00000900
001000* CHANGE LOG                                                      00001000
001100*   03/22/90  DWS  ORIG-0004  INITIAL LAYOUT.                     00001100
001200****************************************************************  00001200
001300 01  CWDALRT-REC.                                                 00001300
001400     05  ALERT-ID                PIC 9(08).                       00001400
001500     05  ALERT-DESC              PIC X(80).                       00001500
001600     05  ALERT-LEVEL             PIC X(13).                       00001600
001700         88  ALERT-IS-INFO       VALUE 'INFO'.                    00001700
001800         88  ALERT-IS-WARNING    VALUE 'AVERTISSEMENT'.           00001800
001900         88  ALERT-IS-CRITICAL   VALUE 'CRITIQUE'.                00001900
002000     05  ALERT-CARD-ID           PIC 9(06).                       00002000
002100     05  FILLER                  PIC X(08).                       00002100
