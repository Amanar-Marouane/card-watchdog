000100****************************************************************  00000100
000200* CWDHCRT   -  CARD WATCHDOG HISTORY-REPORT CRITERIA CARD         00000200
000300*                                                                 00000300
000400* ONE RECORD READ FROM HISTCRIT AT THE START OF CWDHIST - THE     00000400
000500* OPERATOR'S SELECTION CRITERIA FOR THE RUN.  ZERO/SPACE IN A     00000500
000600* FIELD MEANS "NO FILTER ON THIS FIELD".  WHEN HC-CUST-ID IS      00000600
000700* NON-ZERO IT OVERRIDES HC-CARD-ID - THE REPORT COVERS EVERY      00000700
000800* CARD OWNED BY THAT CUSTOMER INSTEAD OF A SINGLE CARD.           00000800
000900*                                                                 00000900
001000* CHANGE LOG                                                      00001000
001100*   04/18/92  RHM  CR-00115   INITIAL LAYOUT.                     00001100
001200****************************************************************  00001200
001300 01  CWDHCRT-REC.                                                 00001300
001400     05  HC-CARD-ID              PIC 9(06).                       00001400
001500     05  HC-TYPE                 PIC X(15).                       00001500
001600     05  HC-FROM-TS              PIC 9(14).                       00001600
001700     05  HC-TO-TS                PIC 9(14).                       00001700
001800     05  HC-CUST-ID              PIC 9(06).                       00001800
001900     05  FILLER                  PIC X(25).                       00001900
002000*                                                                 00002000
002100*        ALTERNATE VIEW - FROM/TO TIMESTAMPS SPLIT INTO CALENDAR  00002100
002200*        DATE AND CLOCK TIME.  LETS AN OPERATOR PUNCH A CRITERIA  00002200
002300*        CARD WITH A DATE AND ZERO TIME FOR "FROM MIDNIGHT" OR    00002300
002400*        "THROUGH END OF DAY" WITHOUT TYPING OUT SECONDS.         00002400
002500 01  CWDHCRT-RANGE REDEFINES CWDHCRT-REC.                         00002500
002600     05  FILLER                  PIC X(06).                       00002600
002700     05  FILLER                  PIC X(15).                       00002700
002800     05  HC-FROM-DATE             PIC 9(08).                      00002800
002900     05  HC-FROM-TIME             PIC 9(06).                      00002900
003000     05  HC-TO-DATE               PIC 9(08).                      00003000
003100     05  HC-TO-TIME               PIC 9(06).                      00003100
003200     05  FILLER                  PIC X(31).                       00003200
