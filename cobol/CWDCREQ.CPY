000100****************************************************************  00000100
000200* CWDCREQ   -  CARD WATCHDOG CUSTOMER REGISTRATION REQUEST        00000200
000300*                                                                 00000300
000400* ONE RECORD PER APPLICANT ON CUSTREG.  FILE IS LINE SEQUENTIAL,  00000400
000500* READ IN INPUT ORDER.  CWDCREG EDITS EACH RECORD AGAINST THE     00000500
000600* RULES IN 200- THROUGH 230- BEFORE ASSIGNING A CUST-ID AND       00000600
000700* APPENDING IT TO CUSTMST - SEE CWDCUST FOR THE MASTER LAYOUT.    00000700
000800*                                                                 00000800
000900* CHANGE LOG                                                      00000900
001000*   11/04/89  DWS  ORIG-0002  INITIAL LAYOUT.                     00001000
001100*   02/19/92  RHM  CR-00114   ADDED CREQ-PHONE, WIDENED NAME TO   00001100
001200*                              MATCH THE CUSTMST CHANGE.          00001200
001300****************************************************************  00001300
001400 01  CWDCREQ-REC.                                                 00001400
001500     05  CREQ-NAME               PIC X(30).                       00001500
001600     05  CREQ-EMAIL              PIC X(40).                       00001600
001700     05  CREQ-PHONE              PIC X(15).                       00001700
001800     05  FILLER                  PIC X(15).                       00001800
