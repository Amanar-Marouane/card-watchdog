000100****************************************************************  00000100
000200* CWDCARD   -  CARD WATCHDOG CARD MASTER RECORD LAYOUT            00000200
000300*                                                                 00000300
000400* ONE FLAT RECORD COVERS ALL THREE CARD KINDS (DEBIT/CREDIT/      00000400
000500* PREPAID).  FIELDS NOT MEANINGFUL FOR THE CARD'S OWN TYPE ARE    00000500
000600* CARRIED AS ZERO - DO NOT TEST A TYPE-SPECIFIC FIELD WITHOUT     00000600
000700* FIRST CHECKING CARD-TYPE.  FILE CARDMST IS LINE SEQUENTIAL,     00000700
000800* FIXED AT 80 BYTES, ORDERED ASCENDING BY CARD-ID.                00000800
000900*                                                                 00000900
001000* CHANGE LOG                                                      00001000
001100*   03/22/90  DWS  ORIG-0002  INITIAL LAYOUT - DEBIT CARDS ONLY.  00001100
001200*   06/30/93  RHM  CR-00187   ADDED CREDIT MONTHLY LIMIT, RATE.   00001200
001300*   01/14/96  PJK  CR-00260   ADDED PREPAID AVAILABLE BALANCE.    00001300
001400*   09/02/98  LKT  Y2K-0041   CARD-EXP-DATE WAS PIC 9(4) (YYMM),  00001400
001500*                             NOW PIC 9(6) (CCYYMM).              00001500
001600****************************************************************  00001600
001700 01  CWDCARD-REC.                                                 00001700
001800     05  CARD-ID                 PIC 9(6).                        00001800
001900     05  CARD-PAN                PIC X(16).                       00001900
002000     05  CARD-EXP-DATE           PIC 9(6).                        00002000
002100*        ALTERNATE VIEW - MONTH-PRECISION EXPIRATION, SPLIT FOR   00002100
002200*        THE RENEW/CREATE EXPIRATION-DATE ARITHMETIC IN CWDMAINT. 00002200
002300     05  CARD-EXP-DATE-PARTS REDEFINES CARD-EXP-DATE.             00002300
002400         10  CARD-EXP-CCYY       PIC 9(4).                        00002400
002500         10  CARD-EXP-MM         PIC 9(2).                        00002500
002600     05  CARD-STATUS             PIC X(09).                       00002600
002700         88  CARD-IS-ACTIVE      VALUE 'ACTIVE'.                  00002700
002800         88  CARD-IS-SUSPENDED   VALUE 'SUSPENDED'.                00002800
002900         88  CARD-IS-BLOCKED     VALUE 'BLOCKED'.                 00002900
003000         88  CARD-IS-EXPIRED     VALUE 'EXPIRED'.                 00003000
003100     05  CARD-TYPE               PIC X(07).                       00003100
003200         88  CARD-IS-DEBIT       VALUE 'DEBIT'.                   00003200
003300         88  CARD-IS-CREDIT      VALUE 'CREDIT'.                  00003300
003400         88  CARD-IS-PREPAID     VALUE 'PREPAID'.                 00003400
003500     05  CARD-USER-ID            PIC 9(6).                        00003500
003600     05  CARD-DAILY-LIMIT        PIC S9(7)V99 COMP-3.              00003600
003700     05  CARD-MONTHLY-LIMIT      PIC S9(7)V99 COMP-3.              00003700
003800     05  CARD-INTEREST-RATE      PIC S9(2)V99 COMP-3.              00003800
003900     05  CARD-AVAIL-BALANCE      PIC S9(7)V99 COMP-3.              00003900
004000     05  FILLER                  PIC X(12).                       00004000
