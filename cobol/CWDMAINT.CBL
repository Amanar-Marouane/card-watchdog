000100****************************************************************  00000100
000200* CARD WATCHDOG SYSTEM                                            00000200
000300****************************************************************  00000300
000400* PROGRAM:  CWDMAINT                                              00000400
000500*                                                                 00000500
000600* AUTHOR :  Doug Stout                                            00000600
000700*                                                                 00000700
000800* PROCESSES THE DAY'S CARD MAINTENANCE REQUEST FILE AGAINST THE   00000800
000900* CARD MASTER.  SIX ACTIONS: CREATE (NEW CARD AGAINST A STANDING  00000900
001000* OFFER), ACTIVATE, SUSPEND, BLOCK, RENEW (NEW 3-YEAR EXPIRATION, 00001000
001100* BACK TO ACTIVE) AND DELETE.  AN UNKNOWN CARD ID OR AN OFFER     00001100
001200* NUMBER OUTSIDE 1-3 IS REJECTED WITH A MESSAGE - THE MASTER IS   00001200
001300* NOT TOUCHED FOR A REJECTED REQUEST.  ONE AUDIT LINE IS WRITTEN  00001300
001400* TO SYSOUT FOR EVERY REQUEST, ACCEPTED OR REJECTED.              00001400
001500*                                                                 00001500
001600* REQUESTS ARE NOT IN CARD-ID ORDER (THEY ARE IN WHATEVER ORDER   00001600
001700* THE REQUESTER SUBMITTED THEM), SO THIS PROGRAM DOES NOT USE A   00001700
001800* SAM1-STYLE SORTED MATCH-MERGE AGAINST THE MASTER - THE WHOLE    00001800
001900* CARD MASTER IS HELD IN A WORKING-STORAGE TABLE, UPDATED IN      00001900
002000* PLACE, AND REWRITTEN AT END OF RUN.  A DELETED CARD IS FLAGGED  00002000
002100* IN THE TABLE, NOT PHYSICALLY REMOVED, UNTIL THE FINAL WRITE.    00002100
002200*                                                                 00002200
002300* CHANGE LOG                                                      00002300
002400*   02/11/91  DWS  ORIG-0005  INITIAL WRITE - CREATE AND ACTIVATE 00002400
002500*                             ONLY, DEBIT CARDS.                  00002500
002600*   06/30/93  RHM  CR-00188   ADDED SUSPEND AND BLOCK ACTIONS.    00002600
002700*   01/14/96  PJK  CR-00261   ADDED RENEW AND DELETE ACTIONS,     00002700
002800*                             STANDING OFFER TABLE (CWDOFFR).     00002800
002900*   09/02/98  LKT  Y2K-0041   CARD-EXP-DATE AND THE EXPIRATION    00002900
003000*                             ARITHMETIC WIDENED TO CCYY - SEE    00003000
003100*                             CWDCARD COPYBOOK.  600-CALC-        00003100
003200*                             EXPIRATION REWRITTEN, NO WINDOWING. 00003200
003300*   02/24/99  LKT  CR-00356   SWITCHED THE MASTER UPDATE FROM A   00003300
003400*                             SORTED MATCH-MERGE TO THE IN-MEMORY 00003400
003500*                             TABLE USED BY CWDAUTH - REQUESTER   00003500
003600*                             STOPPED GUARANTEEING CARD-ID ORDER  00003600
003700*                             ON THE MAINTRQ FILE.                00003700
003800*   03/19/00  LKT  Y2K-0041   CONFIRMED CARD-EXP-DATE AND ALL     00003800
003900*                             DATE MATH IN 600-CALC-EXPIRATION    00003900
004000*                             HANDLE THE CENTURY ROLLOVER - NO    00004000
004100*                             CHANGES, TESTED AGAINST A 2000      00004100
004200*                             AND A 2001 EXPIRATION DATE.         00004200
004300****************************************************************  00004300
004400 IDENTIFICATION DIVISION.                                         00004400
004500 PROGRAM-ID. CWDMAINT.                                            00004500
004600 AUTHOR. DOUG STOUT.                                              00004600
004700 INSTALLATION. CONSUMER CARD SYSTEMS GROUP.                       00004700
004800 DATE-WRITTEN. 02/11/91.                                          00004800
004900 DATE-COMPILED.                                                   00004900
005000 SECURITY. CONFIDENTIAL - CARDHOLDER DATA - SEE SECURITY OFFICER  00005000
005100     BEFORE GRANTING READ ACCESS TO ANY OUTPUT OF THIS PROGRAM.   00005100
005200 ENVIRONMENT DIVISION.                                            00005200
005300 CONFIGURATION SECTION.                                           00005300
005400 SOURCE-COMPUTER. IBM-370.                                        00005400
005500 OBJECT-COMPUTER. IBM-370.                                        00005500
005600 SPECIAL-NAMES.                                                   00005600
005700     C01 IS TOP-OF-FORM.                                          00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000                                                                  00006000
006100     SELECT CARDMST ASSIGN TO CARDMST                             00006100
006200         ACCESS IS SEQUENTIAL                                     00006200
006300         FILE STATUS  IS  WS-CARDMST-STATUS.                      00006300
006400                                                                  00006400
006500     SELECT CARDMST-OUT ASSIGN TO CARDOUT                         00006500
006600         ACCESS IS SEQUENTIAL                                     00006600
006700         FILE STATUS  IS  WS-CARDOUT-STATUS.                      00006700
006800                                                                  00006800
006900     SELECT MAINTRQ ASSIGN TO MAINTRQ                             00006900
007000         ACCESS IS SEQUENTIAL                                     00007000
007100         FILE STATUS  IS  WS-MAINTRQ-STATUS.                      00007100
007200                                                                  00007200
007300****************************************************************  00007300
007400 DATA DIVISION.                                                   00007400
007500 FILE SECTION.                                                    00007500
007600                                                                  00007600
007700 FD  CARDMST                                                      00007700
007800     RECORDING MODE IS F.                                         00007800
007900 01  CARDMST-REC                PIC X(80).                        00007900
008000                                                                  00008000
008100 FD  CARDMST-OUT                                                  00008100
008200     RECORDING MODE IS F.                                         00008200
008300 01  CARDOUT-REC                PIC X(80).                        00008300
008400                                                                  00008400
008500 FD  MAINTRQ                                                      00008500
008600     RECORDING MODE IS F.                                         00008600
008700 01  MAINTRQ-REC                PIC X(80).                        00008700
008800                                                                  00008800
008900****************************************************************  00008900
009000 WORKING-STORAGE SECTION.                                         00009000
009100****************************************************************  00009100
009200*                                                                 00009200
009300 01  SYSTEM-DATE-AND-TIME.                                        00009300
009400     05  CURRENT-DATE.                                            00009400
009500         10  CURRENT-CCYY        PIC 9(4).                        00009500
009600         10  CURRENT-MONTH       PIC 9(2).                        00009600
009700         10  CURRENT-DAY         PIC 9(2).                        00009700
009800     05  CURRENT-TIME.                                            00009800
009900         10  CURRENT-HOUR        PIC 9(2).                        00009900
010000         10  CURRENT-MINUTE      PIC 9(2).                        00010000
010100         10  CURRENT-SECOND      PIC 9(2).                        00010100
010200         10  CURRENT-HNDSEC      PIC 9(2).                        00010200
010300     05  FILLER                  PIC X(04).                       00010300
010400*                                                                 00010400
010500 COPY CWDCARD.                                                    00010500
010600*                                                                 00010600
010700 COPY CWDMREQ.                                                    00010700
010800*                                                                 00010800
010900 COPY CWDOFFR.                                                    00010900
011000*                                                                 00011000
011100 01  WS-FIELDS.                                                   00011100
011200     05  WS-CARDMST-STATUS       PIC X(2)  VALUE SPACES.          00011200
011300     05  WS-CARDOUT-STATUS       PIC X(2)  VALUE SPACES.          00011300
011400     05  WS-MAINTRQ-STATUS       PIC X(2)  VALUE SPACES.          00011400
011500     05  WS-MAINTRQ-EOF          PIC X     VALUE 'N'.             00011500
011600     05  CARD-FOUND-SW           PIC X     VALUE 'N'.             00011600
011700         88  CARD-WAS-FOUND             VALUE 'Y'.                00011700
011800     05  FILLER                  PIC X(02).                       00011800
011900*                                                                 00011900
012000 01  WS-SUBSCRIPTS.                                               00012000
012100     05  WS-CARD-SUB             PIC 9(5) COMP.                   00012100
012200     05  WS-CARD-FOUND-SUB       PIC 9(5) COMP.                   00012200
012300     05  WS-NEXT-CARD-ID         PIC 9(6) COMP VALUE ZERO.        00012300
012400     05  FILLER                  PIC X(02).                       00012400
012500*                                                                 00012500
012600 01  WS-CARD-TABLE.                                               00012600
012700     05  WS-CARD-COUNT           PIC 9(5) COMP VALUE ZERO.        00012700
012800     05  WS-CARD-ENTRY OCCURS 1 TO 5000 TIMES                     00012800
012900             DEPENDING ON WS-CARD-COUNT.                          00012900
013000         10  CT-ID               PIC 9(6).                        00013000
013100         10  CT-PAN              PIC X(16).                       00013100
013200         10  CT-EXP-DATE         PIC 9(6).                        00013200
013300         10  CT-STATUS           PIC X(9).                        00013300
013400         10  CT-TYPE             PIC X(7).                        00013400
013500         10  CT-USER-ID          PIC 9(6).                        00013500
013600         10  CT-DAILY-LIMIT      PIC S9(7)V99 COMP-3.             00013600
013700         10  CT-MONTHLY-LIMIT    PIC S9(7)V99 COMP-3.             00013700
013800         10  CT-INTEREST-RATE    PIC S9(2)V99 COMP-3.             00013800
013900         10  CT-AVAIL-BALANCE    PIC S9(7)V99 COMP-3.             00013900
014000         10  CT-DELETED-SW       PIC X(1).                        00014000
014100             88  CT-IS-DELETED          VALUE 'Y'.                00014100
014200*                                                                 00014200
014300*        ALTERNATE VIEW - NEW OR RENEWED EXPIRATION DATE BUILT A  00014300
014400*        FIELD AT A TIME (CCYY FROM RUN YEAR PLUS 3, MONTH        00014400
014500*        CARRIED STRAIGHT ACROSS) THEN MOVED TO CT-EXP-DATE WHOLE.00014500
014600 01  WS-EXP-DATE                 PIC 9(6) VALUE ZEROS.            00014600
014700 01  WS-EXP-DATE-PARTS REDEFINES WS-EXP-DATE.                     00014700
014800     05  WS-EXP-CCYY             PIC 9(4).                        00014800
014900     05  WS-EXP-MM               PIC 9(2).                        00014900
015000*                                                                 00015000
015100*        ALTERNATE VIEW - THE ONE-LINE SYSOUT AUDIT RECORD, SPLIT 00015100
015200*        SO EACH ACTION PARAGRAPH CAN FILL IN ITS OWN PIECE       00015200
015300*        WITHOUT BUILDING THE MESSAGE TEXT BY HAND EACH TIME.     00015300
015400 01  WS-AUDIT-LINE               PIC X(60) VALUE SPACES.          00015400
015500 01  WS-AUDIT-PARTS REDEFINES WS-AUDIT-LINE.                      00015500
015600     05  WS-AUD-ACTION           PIC X(10).                       00015600
015700     05  WS-AUD-CARD-ID          PIC 9(06).                       00015700
015800     05  FILLER                  PIC X(02).                       00015800
015900     05  WS-AUD-RESULT           PIC X(42).                       00015900
016000*                                                                 00016000
016100 01  WS-MAINT-TOTALS.                                             00016100
016200     05  WS-REQUESTS-READ        PIC S9(5) COMP-3 VALUE +0.       00016200
016300     05  WS-CREATED              PIC S9(5) COMP-3 VALUE +0.       00016300
016400     05  WS-ACTIVATED            PIC S9(5) COMP-3 VALUE +0.       00016400
016500     05  WS-SUSPENDED             PIC S9(5) COMP-3 VALUE +0.      00016500
016600     05  WS-BLOCKED              PIC S9(5) COMP-3 VALUE +0.       00016600
016700     05  WS-RENEWED              PIC S9(5) COMP-3 VALUE +0.       00016700
016800     05  WS-DELETED              PIC S9(5) COMP-3 VALUE +0.       00016800
016900     05  WS-REJECTED             PIC S9(5) COMP-3 VALUE +0.       00016900
017000     05  FILLER                  PIC X(02) VALUE SPACES.          00017000
017100*                                                                 00017100
017200****************************************************************  00017200
017300 PROCEDURE DIVISION.                                              00017300
017400****************************************************************  00017400
017500                                                                  00017500
017600 000-MAIN.                                                        00017600
017700     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00017700
017800     ACCEPT CURRENT-TIME FROM TIME.                               00017800
017900     DISPLAY 'CWDMAINT STARTED - RUN DATE ' CURRENT-DATE.         00017900
018000                                                                  00018000
018100     PERFORM 700-OPEN-FILES.                                      00018100
018200     PERFORM 150-INIT-OFFER-TABLE.                                00018200
018300     PERFORM 710-LOAD-CARD-TABLE THRU 710-EXIT                    00018300
018400         UNTIL WS-CARDMST-STATUS = '10'.                          00018400
018500     PERFORM 720-READ-MAINT-REQUEST THRU 720-EXIT.                00018500
018600     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT                    00018600
018700         UNTIL WS-MAINTRQ-EOF = 'Y'.                              00018700
018800                                                                  00018800
018900     PERFORM 780-WRITE-CARD-TABLE THRU 780-EXIT                   00018900
019000         VARYING WS-CARD-SUB FROM 1 BY 1                          00019000
019100         UNTIL WS-CARD-SUB > WS-CARD-COUNT.                       00019100
019200     PERFORM 850-DISPLAY-RUN-TOTALS THRU 850-EXIT.                00019200
019300     PERFORM 790-CLOSE-FILES.                                     00019300
019400                                                                  00019400
019500     GOBACK.                                                      00019500
019600                                                                  00019600
019700* THE THREE STANDING OFFERS.  OFFER NUMBER IS THE SUBSCRIPT -     00019700
019800* A CREATE REQUEST CARRIES THE CARDHOLDER'S CHOSEN OFFER NUMBER   00019800
019900* STRAIGHT FROM THE APPLICATION FORM.                             00019900
020000 150-INIT-OFFER-TABLE.                                            00020000
020100     MOVE 500.00    TO OFFR-DAILY-LIMIT(1).                       00020100
020200     MOVE 2000.00   TO OFFR-MONTHLY-LIMIT(1).                     00020200
020300     MOVE 2.50      TO OFFR-INTEREST-RATE(1).                     00020300
020400     MOVE 2000.00   TO OFFR-AVAIL-BALANCE(1).                     00020400
020500     MOVE 1000.00   TO OFFR-DAILY-LIMIT(2).                       00020500
020600     MOVE 5000.00   TO OFFR-MONTHLY-LIMIT(2).                     00020600
020700     MOVE 3.50      TO OFFR-INTEREST-RATE(2).                     00020700
020800     MOVE 10000.00  TO OFFR-AVAIL-BALANCE(2).                     00020800
020900     MOVE 2000.00   TO OFFR-DAILY-LIMIT(3).                       00020900
021000     MOVE 10000.00  TO OFFR-MONTHLY-LIMIT(3).                     00021000
021100     MOVE 5.00      TO OFFR-INTEREST-RATE(3).                     00021100
021200     MOVE 15000.00  TO OFFR-AVAIL-BALANCE(3).                     00021200
021300 150-EXIT.                                                        00021300
021400     EXIT.                                                        00021400
021500                                                                  00021500
021600 100-PROCESS-REQUEST.                                             00021600
021700     ADD 1 TO WS-REQUESTS-READ.                                   00021700
021800     MOVE SPACES TO WS-AUDIT-LINE.                                00021800
021900     MOVE MREQ-ACTION TO WS-AUD-ACTION.                           00021900
022000                                                                  00022000
022100     EVALUATE TRUE                                                00022100
022200         WHEN MREQ-IS-CREATE                                      00022200
022300             PERFORM 200-PROCESS-CREATE THRU 200-EXIT             00022300
022400         WHEN MREQ-IS-ACTIVATE                                    00022400
022500             PERFORM 300-PROCESS-ACTIVATE THRU 300-EXIT           00022500
022600         WHEN MREQ-IS-SUSPEND                                     00022600
022700             PERFORM 310-PROCESS-SUSPEND THRU 310-EXIT            00022700
022800         WHEN MREQ-IS-BLOCK                                       00022800
022900             PERFORM 320-PROCESS-BLOCK THRU 320-EXIT              00022900
023000         WHEN MREQ-IS-RENEW                                       00023000
023100             PERFORM 400-PROCESS-RENEW THRU 400-EXIT              00023100
023200         WHEN MREQ-IS-DELETE                                      00023200
023300             PERFORM 500-PROCESS-DELETE THRU 500-EXIT             00023300
023400         WHEN OTHER                                               00023400
023500             MOVE MREQ-CARD-ID TO WS-AUD-CARD-ID                  00023500
023600             MOVE 'UNKNOWN ACTION CODE' TO WS-AUD-RESULT          00023600
023700             ADD 1 TO WS-REJECTED                                 00023700
023800     END-EVALUATE.                                                00023800
023900                                                                  00023900
024000     DISPLAY WS-AUDIT-LINE.                                       00024000
024100     PERFORM 720-READ-MAINT-REQUEST THRU 720-EXIT.                00024100
024200 100-EXIT.                                                        00024200
024300     EXIT.                                                        00024300
024400                                                                  00024400
024500 200-PROCESS-CREATE.                                              00024500
024600     IF MREQ-OFFER-NUM < 1 OR MREQ-OFFER-NUM > 3                  00024600
024700         MOVE 'NO SUCH OFFER' TO WS-AUD-RESULT                    00024700
024800         ADD 1 TO WS-REJECTED                                     00024800
024900     ELSE                                                         00024900
025000         ADD 1 TO WS-NEXT-CARD-ID                                 00025000
025100         ADD 1 TO WS-CARD-COUNT                                   00025100
025200         MOVE WS-NEXT-CARD-ID TO CT-ID(WS-CARD-COUNT)             00025200
025300         MOVE WS-NEXT-CARD-ID TO CT-PAN(WS-CARD-COUNT)            00025300
025400         MOVE MREQ-CUST-ID    TO CT-USER-ID(WS-CARD-COUNT)        00025400
025500         MOVE MREQ-CARD-TYPE  TO CT-TYPE(WS-CARD-COUNT)           00025500
025600         MOVE 'ACTIVE'        TO CT-STATUS(WS-CARD-COUNT)         00025600
025700         MOVE 'N'             TO CT-DELETED-SW(WS-CARD-COUNT)     00025700
025800         MOVE ZERO TO CT-DAILY-LIMIT(WS-CARD-COUNT)               00025800
025900                      CT-MONTHLY-LIMIT(WS-CARD-COUNT)             00025900
026000                      CT-INTEREST-RATE(WS-CARD-COUNT)             00026000
026100                      CT-AVAIL-BALANCE(WS-CARD-COUNT)             00026100
026200         EVALUATE TRUE                                            00026200
026300             WHEN MREQ-TYPE-DEBIT                                 00026300
026400                 MOVE OFFR-DAILY-LIMIT(MREQ-OFFER-NUM)            00026400
026500                                  TO CT-DAILY-LIMIT(WS-CARD-COUNT)00026500
026600             WHEN MREQ-TYPE-CREDIT                                00026600
026700                 MOVE OFFR-MONTHLY-LIMIT(MREQ-OFFER-NUM)          00026700
026800                                TO CT-MONTHLY-LIMIT(WS-CARD-COUNT)00026800
026900                 MOVE OFFR-INTEREST-RATE(MREQ-OFFER-NUM)          00026900
027000                               TO CT-INTEREST-RATE(WS-CARD-COUNT) 00027000
027100             WHEN MREQ-TYPE-PREPAID                               00027100
027200                 MOVE OFFR-AVAIL-BALANCE(MREQ-OFFER-NUM)          00027200
027300                                TO CT-AVAIL-BALANCE(WS-CARD-COUNT)00027300
027400         END-EVALUATE                                             00027400
027500         PERFORM 600-CALC-EXPIRATION THRU 600-EXIT                00027500
027600         MOVE WS-EXP-DATE TO CT-EXP-DATE(WS-CARD-COUNT)           00027600
027700         MOVE WS-NEXT-CARD-ID TO WS-AUD-CARD-ID                   00027700
027800         MOVE 'CREATED' TO WS-AUD-RESULT                          00027800
027900         ADD 1 TO WS-CREATED                                      00027900
028000     END-IF.                                                      00028000
028100 200-EXIT.                                                        00028100
028200     EXIT.                                                        00028200
028300                                                                  00028300
028400 300-PROCESS-ACTIVATE.                                            00028400
028500     PERFORM 650-LOOKUP-CARD THRU 650-EXIT.                       00028500
028600     IF NOT CARD-WAS-FOUND                                        00028600
028700         MOVE MREQ-CARD-ID TO WS-AUD-CARD-ID                      00028700
028800         MOVE 'CARD NOT FOUND' TO WS-AUD-RESULT                   00028800
028900         ADD 1 TO WS-REJECTED                                     00028900
029000     ELSE                                                         00029000
029100         MOVE 'ACTIVE' TO CT-STATUS(WS-CARD-FOUND-SUB)            00029100
029200         MOVE MREQ-CARD-ID TO WS-AUD-CARD-ID                      00029200
029300         MOVE 'ACTIVATED' TO WS-AUD-RESULT                        00029300
029400         ADD 1 TO WS-ACTIVATED                                    00029400
029500     END-IF.                                                      00029500
029600 300-EXIT.                                                        00029600
029700     EXIT.                                                        00029700
029800                                                                  00029800
029900 310-PROCESS-SUSPEND.                                             00029900
030000     PERFORM 650-LOOKUP-CARD THRU 650-EXIT.                       00030000
030100     IF NOT CARD-WAS-FOUND                                        00030100
030200         MOVE MREQ-CARD-ID TO WS-AUD-CARD-ID                      00030200
030300         MOVE 'CARD NOT FOUND' TO WS-AUD-RESULT                   00030300
030400         ADD 1 TO WS-REJECTED                                     00030400
030500     ELSE                                                         00030500
030600         MOVE 'SUSPENDED' TO CT-STATUS(WS-CARD-FOUND-SUB)         00030600
030700         MOVE MREQ-CARD-ID TO WS-AUD-CARD-ID                      00030700
030800         MOVE 'SUSPENDED' TO WS-AUD-RESULT                        00030800
030900         ADD 1 TO WS-SUSPENDED                                    00030900
031000     END-IF.                                                      00031000
031100 310-EXIT.                                                        00031100
031200     EXIT.                                                        00031200
031300                                                                  00031300
031400 320-PROCESS-BLOCK.                                               00031400
031500     PERFORM 650-LOOKUP-CARD THRU 650-EXIT.                       00031500
031600     IF NOT CARD-WAS-FOUND                                        00031600
031700         MOVE MREQ-CARD-ID TO WS-AUD-CARD-ID                      00031700
031800         MOVE 'CARD NOT FOUND' TO WS-AUD-RESULT                   00031800
031900         ADD 1 TO WS-REJECTED                                     00031900
032000     ELSE                                                         00032000
032100         MOVE 'BLOCKED' TO CT-STATUS(WS-CARD-FOUND-SUB)           00032100
032200         MOVE MREQ-CARD-ID TO WS-AUD-CARD-ID                      00032200
032300         MOVE 'BLOCKED' TO WS-AUD-RESULT                          00032300
032400         ADD 1 TO WS-BLOCKED                                      00032400
032500     END-IF.                                                      00032500
032600 320-EXIT.                                                        00032600
032700     EXIT.                                                        00032700
032800                                                                  00032800
032900 400-PROCESS-RENEW.                                               00032900
033000     PERFORM 650-LOOKUP-CARD THRU 650-EXIT.                       00033000
033100     IF NOT CARD-WAS-FOUND                                        00033100
033200         MOVE MREQ-CARD-ID TO WS-AUD-CARD-ID                      00033200
033300         MOVE 'CARD NOT FOUND' TO WS-AUD-RESULT                   00033300
033400         ADD 1 TO WS-REJECTED                                     00033400
033500     ELSE                                                         00033500
033600         PERFORM 600-CALC-EXPIRATION THRU 600-EXIT                00033600
033700         MOVE WS-EXP-DATE TO CT-EXP-DATE(WS-CARD-FOUND-SUB)       00033700
033800         MOVE 'ACTIVE' TO CT-STATUS(WS-CARD-FOUND-SUB)            00033800
033900         MOVE MREQ-CARD-ID TO WS-AUD-CARD-ID                      00033900
034000         MOVE 'RENEWED' TO WS-AUD-RESULT                          00034000
034100         ADD 1 TO WS-RENEWED                                      00034100
034200     END-IF.                                                      00034200
034300 400-EXIT.                                                        00034300
034400     EXIT.                                                        00034400
034500                                                                  00034500
034600 500-PROCESS-DELETE.                                              00034600
034700     PERFORM 650-LOOKUP-CARD THRU 650-EXIT.                       00034700
034800     IF NOT CARD-WAS-FOUND                                        00034800
034900         MOVE MREQ-CARD-ID TO WS-AUD-CARD-ID                      00034900
035000         MOVE 'CARD NOT FOUND' TO WS-AUD-RESULT                   00035000
035100         ADD 1 TO WS-REJECTED                                     00035100
035200     ELSE                                                         00035200
035300         MOVE 'Y' TO CT-DELETED-SW(WS-CARD-FOUND-SUB)             00035300
035400         MOVE MREQ-CARD-ID TO WS-AUD-CARD-ID                      00035400
035500         MOVE 'DELETED' TO WS-AUD-RESULT                          00035500
035600         ADD 1 TO WS-DELETED                                      00035600
035700     END-IF.                                                      00035700
035800 500-EXIT.                                                        00035800
035900     EXIT.                                                        00035900
036000                                                                  00036000
036100* NEW OR RENEWED CARDS EXPIRE 3 YEARS FROM THE RUN DATE, SAME     00036100
036200* MONTH - NO DAY-OF-MONTH COMPONENT IS CARRIED (CARD-EXP-DATE IS  00036200
036300* CCYYMM ONLY).                                                   00036300
036400 600-CALC-EXPIRATION.                                             00036400
036500     COMPUTE WS-EXP-CCYY = CURRENT-CCYY + 3.                      00036500
036600     MOVE CURRENT-MONTH TO WS-EXP-MM.                             00036600
036700 600-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
036900                                                                  00036900
037000 650-LOOKUP-CARD.                                                 00037000
037100     MOVE 'N' TO CARD-FOUND-SW.                                   00037100
037200     PERFORM 655-SCAN-CARD-TABLE THRU 655-EXIT                    00037200
037300         VARYING WS-CARD-SUB FROM 1 BY 1                          00037300
037400         UNTIL WS-CARD-SUB > WS-CARD-COUNT                        00037400
037500            OR CARD-WAS-FOUND.                                    00037500
037600 650-EXIT.                                                        00037600
037700     EXIT.                                                        00037700
037800                                                                  00037800
037900 655-SCAN-CARD-TABLE.                                             00037900
038000     IF CT-ID(WS-CARD-SUB) = MREQ-CARD-ID                         00038000
038100        AND NOT CT-IS-DELETED(WS-CARD-SUB)                        00038100
038200         MOVE 'Y' TO CARD-FOUND-SW                                00038200
038300         MOVE WS-CARD-SUB TO WS-CARD-FOUND-SUB                    00038300
038400     END-IF.                                                      00038400
038500 655-EXIT.                                                        00038500
038600     EXIT.                                                        00038600
038700                                                                  00038700
038800 700-OPEN-FILES.                                                  00038800
038900     OPEN INPUT  CARDMST MAINTRQ                                  00038900
039000          OUTPUT CARDMST-OUT.                                     00039000
039100     IF WS-CARDMST-STATUS NOT = '00'                              00039100
039200         DISPLAY 'ERROR OPENING CARDMST. RC: ' WS-CARDMST-STATUS  00039200
039300         MOVE 16 TO RETURN-CODE                                   00039300
039400         MOVE 'Y' TO WS-MAINTRQ-EOF                               00039400
039500     END-IF.                                                      00039500
039600     IF WS-MAINTRQ-STATUS NOT = '00'                              00039600
039700         DISPLAY 'ERROR OPENING MAINTRQ. RC: ' WS-MAINTRQ-STATUS  00039700
039800         MOVE 16 TO RETURN-CODE                                   00039800
039900         MOVE 'Y' TO WS-MAINTRQ-EOF                               00039900
040000     END-IF.                                                      00040000
040100                                                                  00040100
040200 710-LOAD-CARD-TABLE.                                             00040200
040300     READ CARDMST INTO CWDCARD-REC                                00040300
040400         AT END MOVE '10' TO WS-CARDMST-STATUS                    00040400
040500     END-READ.                                                    00040500
040600     IF WS-CARDMST-STATUS = '00'                                  00040600
040700         ADD 1 TO WS-CARD-COUNT                                   00040700
040800         MOVE CARD-ID          TO CT-ID(WS-CARD-COUNT)            00040800
040900         MOVE CARD-PAN         TO CT-PAN(WS-CARD-COUNT)           00040900
041000         MOVE CARD-EXP-DATE    TO CT-EXP-DATE(WS-CARD-COUNT)      00041000
041100         MOVE CARD-STATUS      TO CT-STATUS(WS-CARD-COUNT)        00041100
041200         MOVE CARD-TYPE        TO CT-TYPE(WS-CARD-COUNT)          00041200
041300         MOVE CARD-USER-ID     TO CT-USER-ID(WS-CARD-COUNT)       00041300
041400         MOVE CARD-DAILY-LIMIT TO CT-DAILY-LIMIT(WS-CARD-COUNT)   00041400
041500         MOVE CARD-MONTHLY-LIMIT                                  00041500
041600                              TO CT-MONTHLY-LIMIT(WS-CARD-COUNT)  00041600
041700         MOVE CARD-INTEREST-RATE                                  00041700
041800                              TO CT-INTEREST-RATE(WS-CARD-COUNT)  00041800
041900         MOVE CARD-AVAIL-BALANCE                                  00041900
042000                              TO CT-AVAIL-BALANCE(WS-CARD-COUNT)  00042000
042100         MOVE 'N'              TO CT-DELETED-SW(WS-CARD-COUNT)    00042100
042200         IF CARD-ID > WS-NEXT-CARD-ID                             00042200
042300             MOVE CARD-ID TO WS-NEXT-CARD-ID                      00042300
042400         END-IF                                                   00042400
042500     END-IF.                                                      00042500
042600 710-EXIT.                                                        00042600
042700     EXIT.                                                        00042700
042800                                                                  00042800
042900 720-READ-MAINT-REQUEST.                                          00042900
043000     READ MAINTRQ INTO CWDMREQ-REC                                00043000
043100         AT END MOVE 'Y' TO WS-MAINTRQ-EOF                        00043100
043200     END-READ.                                                    00043200
043300 720-EXIT.                                                        00043300
043400     EXIT.                                                        00043400
043500                                                                  00043500
043600 780-WRITE-CARD-TABLE.                                            00043600
043700     IF NOT CT-IS-DELETED(WS-CARD-SUB)                            00043700
043800         MOVE CT-ID(WS-CARD-SUB)           TO CARD-ID             00043800
043900         MOVE CT-PAN(WS-CARD-SUB)          TO CARD-PAN            00043900
044000         MOVE CT-EXP-DATE(WS-CARD-SUB)     TO CARD-EXP-DATE       00044000
044100         MOVE CT-STATUS(WS-CARD-SUB)       TO CARD-STATUS         00044100
044200         MOVE CT-TYPE(WS-CARD-SUB)         TO CARD-TYPE           00044200
044300         MOVE CT-USER-ID(WS-CARD-SUB)      TO CARD-USER-ID        00044300
044400         MOVE CT-DAILY-LIMIT(WS-CARD-SUB)  TO CARD-DAILY-LIMIT    00044400
044500         MOVE CT-MONTHLY-LIMIT(WS-CARD-SUB)                       00044500
044600                                        TO CARD-MONTHLY-LIMIT     00044600
044700         MOVE CT-INTEREST-RATE(WS-CARD-SUB)                       00044700
044800                                        TO CARD-INTEREST-RATE     00044800
044900         MOVE CT-AVAIL-BALANCE(WS-CARD-SUB)                       00044900
045000                                        TO CARD-AVAIL-BALANCE     00045000
045100         WRITE CARDOUT-REC FROM CWDCARD-REC                       00045100
045200     END-IF.                                                      00045200
045300 780-EXIT.                                                        00045300
045400     EXIT.                                                        00045400
045500                                                                  00045500
045600 790-CLOSE-FILES.                                                 00045600
045700     CLOSE CARDMST CARDMST-OUT MAINTRQ.                           00045700
045800                                                                  00045800
045900 850-DISPLAY-RUN-TOTALS.                                          00045900
046000     DISPLAY 'CWDMAINT - RUN TOTALS'.                             00046000
046100     DISPLAY '  REQUESTS READ    : ' WS-REQUESTS-READ.            00046100
046200     DISPLAY '  CREATED          : ' WS-CREATED.                  00046200
046300     DISPLAY '  ACTIVATED        : ' WS-ACTIVATED.                00046300
046400     DISPLAY '  SUSPENDED        : ' WS-SUSPENDED.                00046400
046500     DISPLAY '  BLOCKED          : ' WS-BLOCKED.                  00046500
046600     DISPLAY '  RENEWED          : ' WS-RENEWED.                  00046600
046700     DISPLAY '  DELETED          : ' WS-DELETED.                  00046700
046800     DISPLAY '  REJECTED         : ' WS-REJECTED.                 00046800
046900 850-EXIT.                                                        00046900
047000     EXIT.                                                        00047000
