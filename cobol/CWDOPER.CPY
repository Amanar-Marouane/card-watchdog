000100****************************************************************  00000100
000200* CWDOPER   -  CARD WATCHDOG OPERATION RECORD LAYOUT              00000200
000300*                                                                 00000300
000400* SAME LAYOUT SERVES TWO FILES:                                  00000400
000500*   OPREQST - THE DAY'S INCOMING REQUESTS, READ-ONLY, IN         00000500
000600*             CHRONOLOGICAL ORDER.                                00000600
000700*   OPLEDGR - THE ACCEPTED-OPERATIONS LEDGER, APPENDED IN        00000700
000800*             OP-ID SEQUENCE BY CWDAUTH AFTER EACH ACCEPTED      00000800
000900*             REQUEST.                                           00000900
001000*                                                                 00001000
001100* CHANGE LOG                                                      00001100
001200*   03/22/90  DWS  ORIG-0003  INITIAL LAYOUT.                     00001200
001300*   06/30/93  RHM  CR-00188   WIDENED OP-LOCATION FOR FOREIGN     00001300
001400*                             MERCHANT NAMES.                     00001400
001500*   09/02/98  LKT  Y2K-0041   OP-TIMESTAMP WAS PIC 9(12) (YYMMDD  00001500
001600*                             HHMMSS), NOW PIC 9(14) (CCYYMMDD    00001600
001700*                             HHMMSS).                           00001700
001800****************************************************************  00001800
001900 01  CWDOPER-REC.                                                 00001900
002000     05  OP-ID                   PIC 9(08).                       00002000
002100     05  OP-TIMESTAMP            PIC 9(14).                       00002100
002200*        ALTERNATE VIEW - CALENDAR DATE AND CLOCK TIME SPLIT OUT 00002200
002300*        FOR THE SAME-DAY / SAME-MONTH LIMIT TESTS IN CWDAUTH AND00002300
002400*        THE RANGE FILTER IN CWDHIST.                            00002400
002500     05  OP-TIMESTAMP-PARTS REDEFINES OP-TIMESTAMP.               00002500
002600         10  OP-DATE.                                             00002600
002700             15  OP-DATE-CCYY    PIC 9(04).                       00002700
002800             15  OP-DATE-MM      PIC 9(02).                       00002800
002900             15  OP-DATE-DD      PIC 9(02).                       00002900
003000         10  OP-TIME             PIC 9(06).                       00003000
003100     05  OP-AMOUNT               PIC S9(7)V99 COMP-3.              00003100
003200     05  OP-TYPE                 PIC X(15).                       00003200
003300         88  OP-IS-PURCHASE      VALUE 'ACHAT'.                   00003300
003400         88  OP-IS-WITHDRAWAL    VALUE 'RETRAIT'.                 00003400
003500         88  OP-IS-ONLINE-PAY    VALUE 'PAIEMENTENLIGNE'.         00003500
003600     05  OP-LOCATION             PIC X(20).                       00003600
003700     05  OP-CARD-ID              PIC 9(06).                       00003700
003800     05  FILLER                  PIC X(12).                       00003800
