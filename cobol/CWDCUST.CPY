000100****************************************************************  00000100
000200* CWDCUST   -  CARD WATCHDOG CUSTOMER MASTER RECORD LAYOUT        00000200
000300*                                                                 00000300
000400* ONE RECORD PER REGISTERED CUSTOMER ON CUSTMST.  FILE IS LINE    00000400
000500* SEQUENTIAL, ORDERED ASCENDING BY CUST-ID.  RECORDS ARE ADDED    00000500
000600* ONLY BY CWDCREG (UNIT 4 - REGISTRATION VALIDATION); NO OTHER    00000600
000700* PROGRAM IN THIS SYSTEM REWRITES A CUSTOMER RECORD.              00000700
000800*                                                                 00000800
000900* CHANGE LOG                                                      00000900
001000*   11/04/89  DWS  ORIG-0001  INITIAL LAYOUT.                     00001000
001100*   02/19/92  RHM  CR-00114   ADDED CUST-PHONE, WIDENED NAME.     00001100
001200*   08/07/98  LKT  Y2K-0041   CUST-ID WAS PIC 9(4), NOW PIC 9(6)  00001200
001300*                             TO AVOID WRAP AT 9999 CUSTOMERS.    00001300
001400****************************************************************  00001400
001500 01  CWDCUST-REC.                                                 00001500
001600     05  CUST-ID                 PIC 9(6).                        00001600
001700     05  CUST-NAME               PIC X(30).                       00001700
001800     05  CUST-EMAIL              PIC X(40).                       00001800
001900     05  CUST-PHONE              PIC X(15).                       00001900
002000*        ALTERNATE VIEW - SEPARATES A LEADING '+' FROM THE        00002000
002100*        DIGIT STRING FOR THE PHONE-FORMAT EDIT IN CWDCREG.       00002100
002200     05  CUST-PHONE-PARTS REDEFINES CUST-PHONE.                   00002200
002300         10  CUST-PHONE-SIGN     PIC X(01).                       00002300
002400         10  CUST-PHONE-DIGITS   PIC X(14).                       00002400
002500     05  FILLER                  PIC X(09).                       00002500
