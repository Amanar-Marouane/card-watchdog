000100****************************************************************  00000100
000200* CARD WATCHDOG SYSTEM                                            00000200
000300****************************************************************  00000300
000400* PROGRAM:  CWDAUTH                                               00000400
000500*                                                                 00000500
000600* AUTHOR :  Doug Stout                                            00000600
000700*                                                                 00000700
000800* READS THE DAY'S OPERATION-REQUEST FILE AND AUTHORIZES OR        00000800
000900* DECLINES EACH REQUEST AGAINST THE CARD MASTER, SCREENING FOR    00000900
001000* FRAUD BEFORE THE SPENDING-LIMIT CHECK.  ACCEPTED OPERATIONS ARE 00001000
001100* APPENDED TO THE OPERATIONS LEDGER, FRAUD ALERTS TO THE ALERT    00001100
001200* FILE, AND THE CARD MASTER IS REWRITTEN WITH ANY STATUS          00001200
001300* DOWNGRADES.  CALLS CWDFRAUD FOR THE RULE-BY-RULE FRAUD SCREEN.  00001300
001400*                                                                 00001400
001500* THIS IS THE NIGHTLY MAIN RUN - IT OWNS THE RUN SUMMARY REPORT.  00001500
001600****************************************************************  00001600
001700*                                                                 00001700
001800* CHANGE LOG                                                      00001800
001900*   03/22/90  DWS  ORIG-0005  INITIAL WRITE - DEBIT CARDS ONLY,   00001900
002000*                             NO FRAUD SCREEN.                    00002000
002100*   11/09/91  DWS  CR-00098   ADDED CARD-NOT-FOUND DECLINE REASON 00002100
002200*                             TO THE DETAIL LINE (WAS LUMPED IN   00002200
002300*                             WITH FRAUD DECLINES BEFORE THIS).   00002300
002400*   06/30/93  RHM  CR-00187   ADDED CREDIT MONTHLY LIMIT CHECK.   00002400
002500*   01/14/96  PJK  CR-00260   ADDED PREPAID BALANCE DECREMENT.    00002500
002600*   03/02/97  PJK  CR-00301   SPLIT THE FRAUD RULE LOGIC OUT TO A 00002600
002700*                             CALLED SUBPROGRAM, CWDFRAUD, SO THE 00002700
002800*                             RULES CAN BE UNIT TESTED ALONE.     00002800
002900*   09/02/98  LKT  Y2K-0041   OP-TIMESTAMP AND CARD-EXP-DATE      00002900
003000*                             WIDENED TO CCYY - SEE CWDOPER AND   00003000
003100*                             CWDCARD COPYBOOKS.  NO LOGIC CHANGE 00003100
003200*                             HERE, JUST RECOMPILE AGAINST THE    00003200
003300*                             WIDENED COPYBOOKS.                  00003300
003400*   02/11/99  LKT  CR-00355   CONTROL-BREAK SUBTOTAL ADDED TO THE 00003400
003500*                             RUN SUMMARY REPORT (AUDIT ASKED FOR 00003500
003600*                             A PER-CARD ACCEPTED-AMOUNT FIGURE). 00003600
003700*   08/30/01  RHM  CR-00412   ESCALATION RULE NEEDED A COUNT OF   00003700
003800*                             PRIOR WARNING-LEVEL ALERTS PER      00003800
003900*                             CARD - ADDED 715-LOAD-ALERT-TABLE.  00003900
004000*   05/17/04  PJK  CR-00468   RAPID-GEOGRAPHICAL-CHANGE AND BURST 00004000
004100*                             RULES NEEDED THE CARD'S OWN RECENT  00004100
004200*                             HISTORY - ADDED 350-BUILD-CARD-HIST.00004200
004300*   10/06/05  RHM  CR-00497   DISPOSITION ON THE DETAIL LINE WAS  00004300
004400*                             SPELLED WITH A BLANK (DECLINED      00004400
004500*                             BADCARD/FRAUD/LIMIT) - AUDIT'S      00004500
004600*                             EXTRACT PROGRAM MATCHES ON THE      00004600
004700*                             HYPHENATED FORM.  FIXED THE THREE   00004700
004800*                             LITERALS IN 100-PROCESS-REQUEST.    00004800
004900*                             ALSO GAVE WS-NEXT-OP-ID AND         00004900
005000*                             WS-NEXT-ALERT-ID A VALUE ZERO - AN  00005000
005100*                             EMPTY-LEDGER FIRST RUN WAS STARTING 00005100
005200*                             THE SEQUENCE FROM WHATEVER WAS LEFT 00005200
005300*                             IN STORAGE INSTEAD OF FROM 1.       00005300
005400*   01/19/06  RHM  CR-00512   RPT-CARDS-SUSPENDED AND RPT-CARDS-  00005400
005500*                             BLOCKED ON THE RUN SUMMARY WERE     00005500
005600*                             ALWAYS ZERO - CWDFRAUD UPDATES      00005600
005700*                             CT-STATUS BY REFERENCE BEFORE IT    00005700
005800*                             RETURNS, SO 370- WAS TESTING THE    00005800
005900*                             CARD'S STATUS AFTER THE DOWNGRADE   00005900
006000*                             INSTEAD OF BEFORE.  300- NOW SAVES  00006000
006100*                             CT-STATUS TO WS-PRE-CALL-STATUS     00006100
006200*                             AHEAD OF THE CALL AND 370- TESTS    00006200
006300*                             THAT INSTEAD.                       00006300
006400****************************************************************  00006400
006500 IDENTIFICATION DIVISION.                                         00006500
006600 PROGRAM-ID. CWDAUTH.                                             00006600
006700 AUTHOR. DOUG STOUT.                                              00006700
006800 INSTALLATION. CONSUMER CARD SYSTEMS GROUP.                       00006800
006900 DATE-WRITTEN. 03/22/90.                                          00006900
007000 DATE-COMPILED.                                                   00007000
007100 SECURITY. CONFIDENTIAL - CARDHOLDER DATA - SEE SECURITY OFFICER  00007100
007200     BEFORE GRANTING READ ACCESS TO ANY OUTPUT OF THIS PROGRAM.   00007200
007300 ENVIRONMENT DIVISION.                                            00007300
007400 CONFIGURATION SECTION.                                           00007400
007500 SOURCE-COMPUTER. IBM-370.                                        00007500
007600 OBJECT-COMPUTER. IBM-370.                                        00007600
007700 SPECIAL-NAMES.                                                   00007700
007800     C01 IS TOP-OF-FORM.                                          00007800
007900 INPUT-OUTPUT SECTION.                                            00007900
008000 FILE-CONTROL.                                                    00008000
008100                                                                  00008100
008200     SELECT CARDMST ASSIGN TO CARDMST                             00008200
008300         ACCESS IS SEQUENTIAL                                     00008300
008400         FILE STATUS  IS  WS-CARDMST-STATUS.                      00008400
008500                                                                  00008500
008600     SELECT CARDMST-OUT ASSIGN TO CARDOUT                         00008600
008700         ACCESS IS SEQUENTIAL                                     00008700
008800         FILE STATUS  IS  WS-CARDOUT-STATUS.                      00008800
008900                                                                  00008900
009000     SELECT OPREQST ASSIGN TO OPREQST                             00009000
009100         ACCESS IS SEQUENTIAL                                     00009100
009200         FILE STATUS  IS  WS-OPREQST-STATUS.                      00009200
009300                                                                  00009300
009400     SELECT OPLEDGR ASSIGN TO OPLEDGR                             00009400
009500         ACCESS IS SEQUENTIAL                                     00009500
009600         FILE STATUS  IS  WS-OPLEDGR-STATUS.                      00009600
009700                                                                  00009700
009800     SELECT OPLEDGR-OUT ASSIGN TO LEDGROUT                        00009800
009900         ACCESS IS SEQUENTIAL                                     00009900
010000         FILE STATUS  IS  WS-LEDGROUT-STATUS.                     00010000
010100                                                                  00010100
010200     SELECT FRAUDAL ASSIGN TO FRAUDAL                             00010200
010300         ACCESS IS SEQUENTIAL                                     00010300
010400         FILE STATUS  IS  WS-FRAUDAL-STATUS.                      00010400
010500                                                                  00010500
010600     SELECT FRAUDAL-OUT ASSIGN TO ALRTOUT                         00010600
010700         ACCESS IS SEQUENTIAL                                     00010700
010800         FILE STATUS  IS  WS-ALRTOUT-STATUS.                      00010800
010900                                                                  00010900
011000     SELECT RUNRPT ASSIGN TO RUNRPT                               00011000
011100         FILE STATUS  IS  WS-RUNRPT-STATUS.                       00011100
011200                                                                  00011200
011300****************************************************************  00011300
011400 DATA DIVISION.                                                   00011400
011500 FILE SECTION.                                                    00011500
011600                                                                  00011600
011700 FD  CARDMST                                                      00011700
011800     RECORDING MODE IS F.                                         00011800
011900 01  CARDMST-REC                PIC X(80).                        00011900
012000                                                                  00012000
012100 FD  CARDMST-OUT                                                  00012100
012200     RECORDING MODE IS F.                                         00012200
012300 01  CARDOUT-REC                PIC X(80).                        00012300
012400                                                                  00012400
012500 FD  OPREQST                                                      00012500
012600     RECORDING MODE IS F.                                         00012600
012700 01  OPREQST-REC                PIC X(80).                        00012700
012800                                                                  00012800
012900 FD  OPLEDGR                                                      00012900
013000     RECORDING MODE IS F.                                         00013000
013100 01  OPLEDGR-REC                PIC X(80).                        00013100
013200                                                                  00013200
013300 FD  OPLEDGR-OUT                                                  00013300
013400     RECORDING MODE IS F.                                         00013400
013500 01  LEDGROUT-REC               PIC X(80).                        00013500
013600                                                                  00013600
013700 FD  FRAUDAL                                                      00013700
013800     RECORDING MODE IS F.                                         00013800
013900 01  FRAUDAL-REC                PIC X(115).                       00013900
014000                                                                  00014000
014100 FD  FRAUDAL-OUT                                                  00014100
014200     RECORDING MODE IS F.                                         00014200
014300 01  ALRTOUT-REC                PIC X(115).                       00014300
014400                                                                  00014400
014500 FD  RUNRPT                                                       00014500
014600     RECORDING MODE IS F.                                         00014600
014700 01  REPORT-RECORD              PIC X(132).                       00014700
014800                                                                  00014800
014900****************************************************************  00014900
015000 WORKING-STORAGE SECTION.                                         00015000
015100****************************************************************  00015100
015200*                                                                 00015200
015300 01  SYSTEM-DATE-AND-TIME.                                        00015300
015400     05  CURRENT-DATE.                                            00015400
015500         10  CURRENT-CCYY        PIC 9(4).                        00015500
015600         10  CURRENT-MONTH       PIC 9(2).                        00015600
015700         10  CURRENT-DAY         PIC 9(2).                        00015700
015800     05  CURRENT-TIME.                                            00015800
015900         10  CURRENT-HOUR        PIC 9(2).                        00015900
016000         10  CURRENT-MINUTE      PIC 9(2).                        00016000
016100         10  CURRENT-SECOND      PIC 9(2).                        00016100
016200         10  CURRENT-HNDSEC      PIC 9(2).                        00016200
016300     05  FILLER                  PIC X(04).                       00016300
016400*                                                                 00016400
016500 COPY CWDCARD.                                                    00016500
016600*                                                                 00016600
016700 COPY CWDOPER.                                                    00016700
016800*                                                                 00016800
016900 COPY CWDALRT.                                                    00016900
017000*                                                                 00017000
017100 01  WS-FIELDS.                                                   00017100
017200     05  WS-CARDMST-STATUS       PIC X(2)  VALUE SPACES.          00017200
017300     05  WS-CARDOUT-STATUS       PIC X(2)  VALUE SPACES.          00017300
017400     05  WS-OPREQST-STATUS       PIC X(2)  VALUE SPACES.          00017400
017500     05  WS-OPLEDGR-STATUS       PIC X(2)  VALUE SPACES.          00017500
017600     05  WS-LEDGROUT-STATUS      PIC X(2)  VALUE SPACES.          00017600
017700     05  WS-FRAUDAL-STATUS       PIC X(2)  VALUE SPACES.          00017700
017800     05  WS-ALRTOUT-STATUS       PIC X(2)  VALUE SPACES.          00017800
017900     05  WS-RUNRPT-STATUS        PIC X(2)  VALUE SPACES.          00017900
018000     05  WS-OPREQST-EOF          PIC X     VALUE 'N'.             00018000
018100     05  WS-PREV-CARD-ID         PIC 9(6)  VALUE ZEROS.           00018100
018200     05  CARD-FOUND-SW           PIC X     VALUE 'N'.             00018200
018300         88  CARD-WAS-FOUND             VALUE 'Y'.                00018300
018400     05  WS-DISPOSITION          PIC X(16) VALUE SPACES.          00018400
018500*                                                                 00018500
018600* ALTERNATE VIEW - THE DISPOSITION CODE VIEWED AS TWO HALVES SO   00018600
018700* THE REPORT EDIT ROUTINE CAN LEFT-JUSTIFY THE REASON SUFFIX.     00018700
018800     05  WS-DISPOSITION-PARTS REDEFINES WS-DISPOSITION.           00018800
018900         10  WS-DISP-WORD        PIC X(8).                        00018900
019000         10  WS-DISP-REASON      PIC X(8).                        00019000
019100     05  FILLER                  PIC X(02).                       00019100
019200*                                                                 00019200
019300 01  WS-SUBSCRIPTS.                                               00019300
019400     05  WS-CARD-SUB             PIC 9(5) COMP.                   00019400
019500     05  WS-CARD-FOUND-SUB       PIC 9(5) COMP.                   00019500
019600     05  WS-LEDGER-SUB           PIC 9(5) COMP.                   00019600
019700     05  WS-ALERT-SUB            PIC 9(5) COMP.                   00019700
019800     05  WS-HIST-SUB             PIC 9(4) COMP.                   00019800
019900     05  WS-NEXT-OP-ID           PIC 9(8) COMP VALUE ZERO.        00019900
020000     05  WS-NEXT-ALERT-ID        PIC 9(8) COMP VALUE ZERO.        00020000
020100     05  FILLER                  PIC X(02).                       00020100
020200*                                                                 00020200
020300 01  WS-CARD-TABLE.                                               00020300
020400     05  WS-CARD-COUNT           PIC 9(5) COMP VALUE ZERO.        00020400
020500     05  WS-CARD-ENTRY OCCURS 1 TO 5000 TIMES                     00020500
020600             DEPENDING ON WS-CARD-COUNT.                          00020600
020700         10  CT-ID               PIC 9(6).                        00020700
020800         10  CT-PAN              PIC X(16).                       00020800
020900         10  CT-EXP-DATE         PIC 9(6).                        00020900
021000         10  CT-STATUS           PIC X(9).                        00021000
021100         10  CT-TYPE             PIC X(7).                        00021100
021200         10  CT-USER-ID          PIC 9(6).                        00021200
021300         10  CT-DAILY-LIMIT      PIC S9(7)V99 COMP-3.             00021300
021400         10  CT-MONTHLY-LIMIT    PIC S9(7)V99 COMP-3.             00021400
021500         10  CT-INTEREST-RATE    PIC S9(2)V99 COMP-3.             00021500
021600         10  CT-AVAIL-BALANCE    PIC S9(7)V99 COMP-3.             00021600
021700*                                                                 00021700
021800 01  WS-LEDGER-TABLE.                                             00021800
021900     05  WS-LEDGER-COUNT         PIC 9(5) COMP VALUE ZERO.        00021900
022000     05  WS-LEDGER-ENTRY OCCURS 1 TO 20000 TIMES                  00022000
022100             DEPENDING ON WS-LEDGER-COUNT.                        00022100
022200         10  LT-ID               PIC 9(8).                        00022200
022300         10  LT-TIMESTAMP        PIC 9(14).                       00022300
022400*            ALTERNATE VIEW - CALENDAR-DATE HALF OF THE LEDGER    00022400
022500*            ENTRY'S TIMESTAMP, USED BY THE DAILY/MONTHLY LIMIT   00022500
022600*            TOTALS IN 410- AND 420-.                             00022600
022700         10  LT-TIMESTAMP-PARTS REDEFINES LT-TIMESTAMP.           00022700
022800             15  LT-DATE         PIC 9(8).                        00022800
022900             15  LT-TIME         PIC 9(6).                        00022900
023000         10  LT-AMOUNT           PIC S9(7)V99 COMP-3.             00023000
023100         10  LT-TYPE             PIC X(15).                       00023100
023200         10  LT-LOCATION         PIC X(20).                       00023200
023300         10  LT-CARD-ID          PIC 9(6).                        00023300
023400*                                                                 00023400
023500 01  WS-ALERT-TABLE.                                              00023500
023600     05  WS-ALERT-COUNT          PIC 9(5) COMP VALUE ZERO.        00023600
023700     05  WS-ALERT-ENTRY OCCURS 1 TO 10000 TIMES                   00023700
023800             DEPENDING ON WS-ALERT-COUNT.                         00023800
023900         10  AT-ID               PIC 9(8).                        00023900
024000         10  AT-DESC             PIC X(80).                       00024000
024100         10  AT-LEVEL            PIC X(13).                       00024100
024200         10  AT-CARD-ID          PIC 9(6).                        00024200
024300*                                                                 00024300
024400* THE PER-CARD HISTORY TABLE PASSED TO CWDFRAUD - BUILT FRESH FOR 00024400
024500* EACH REQUEST FROM WS-LEDGER-TABLE, CARD-ID MATCHES ONLY.        00024500
024600 01  WS-CARD-HISTORY.                                             00024600
024700     05  WS-HIST-COUNT           PIC 9(4) COMP VALUE ZERO.        00024700
024800     05  WS-HIST-ENTRY OCCURS 1 TO 500 TIMES                      00024800
024900             DEPENDING ON WS-HIST-COUNT.                          00024900
025000         10  WSH-TIMESTAMP       PIC 9(14).                       00025000
025100         10  WSH-LOCATION        PIC X(20).                       00025100
025200*                                                                 00025200
025300 01  WS-CARD-WARN-COUNT          PIC 9(4) COMP VALUE ZERO.        00025300
025400*                                                                 00025400
025500* SNAPSHOT OF THE CARD'S STATUS TAKEN JUST BEFORE THE CALL TO     00025500
025600* CWDFRAUD, SINCE CWDFRAUD UPDATES CT-STATUS (PASSED BY           00025600
025700* REFERENCE) BEFORE RETURNING - 370- NEEDS THE PRE-CALL VALUE TO  00025700
025800* TELL WHETHER THE CALL ACTUALLY DOWNGRADED THE CARD.             00025800
025900 77  WS-PRE-CALL-STATUS       PIC X(09) VALUE SPACES.             00025900
026000*                                                                 00026000
026100 01  WS-FRAUD-RESULT.                                             00026100
026200     05  FRAUD-HIT-SW            PIC X(1)  VALUE 'N'.             00026200
026300         88  FRAUD-WAS-HIT              VALUE 'Y'.                00026300
026400     05  FRAUD-ALERT-LEVEL       PIC X(13) VALUE SPACES.          00026400
026500     05  FRAUD-ALERT-DESC        PIC X(80) VALUE SPACES.          00026500
026600     05  FILLER                  PIC X(02) VALUE SPACES.          00026600
026700*                                                                 00026700
026800 01  WS-LIMIT-RESULT.                                             00026800
026900     05  LIMIT-HIT-SW            PIC X(1)  VALUE 'N'.             00026900
027000         88  LIMIT-WAS-HIT              VALUE 'Y'.                00027000
027100     05  WS-LIMIT-REASON         PIC X(25) VALUE SPACES.          00027100
027200     05  FILLER                  PIC X(02) VALUE SPACES.          00027200
027300*                                                                 00027300
027400 01  WS-DAY-TOTAL                PIC S9(9)V99 COMP-3 VALUE ZERO.  00027400
027500 01  WS-MONTH-TOTAL              PIC S9(9)V99 COMP-3 VALUE ZERO.  00027500
027600 01  WS-MONTH-START.                                              00027600
027700     05  WS-MONTH-START-CCYY     PIC 9(4)       VALUE ZEROS.      00027700
027800     05  WS-MONTH-START-MM       PIC 9(2)       VALUE ZEROS.      00027800
027900     05  WS-MONTH-START-DD       PIC 9(2)       VALUE ZEROS.      00027900
028000     05  FILLER                  PIC X(02)      VALUE SPACES.     00028000
028100 01  WS-CARD-SUBTOTAL            PIC S9(9)V99 COMP-3 VALUE ZERO.  00028100
028200*                                                                 00028200
028300 01  REPORT-TOTALS.                                               00028300
028400     05  RPT-REQUESTS-READ       PIC S9(7) COMP-3 VALUE +0.       00028400
028500     05  RPT-ACCEPTED            PIC S9(7) COMP-3 VALUE +0.       00028500
028600     05  RPT-DECLINED-BADCARD    PIC S9(7) COMP-3 VALUE +0.       00028600
028700     05  RPT-DECLINED-FRAUD      PIC S9(7) COMP-3 VALUE +0.       00028700
028800     05  RPT-DECLINED-LIMIT      PIC S9(7) COMP-3 VALUE +0.       00028800
028900     05  RPT-ALERTS-INFO         PIC S9(7) COMP-3 VALUE +0.       00028900
029000     05  RPT-ALERTS-WARN         PIC S9(7) COMP-3 VALUE +0.       00029000
029100     05  RPT-ALERTS-CRIT         PIC S9(7) COMP-3 VALUE +0.       00029100
029200     05  RPT-CARDS-SUSPENDED     PIC S9(7) COMP-3 VALUE +0.       00029200
029300     05  RPT-CARDS-BLOCKED       PIC S9(7) COMP-3 VALUE +0.       00029300
029400     05  RPT-ACCEPTED-AMOUNT     PIC S9(9)V99 COMP-3 VALUE +0.    00029400
029500     05  FILLER                  PIC X(02) VALUE SPACES.          00029500
029600*                                                                 00029600
029700*        *******************                                      00029700
029800*            report lines                                         00029800
029900*        *******************                                      00029900
030000 01  RPT-HEADER1.                                                 00030000
030100     05  FILLER                  PIC X(23)                        00030100
030200                   VALUE 'CWDAUTH - RUN SUMMARY  '.               00030200
030300     05  FILLER                  PIC X(17)                        00030300
030400                   VALUE 'REPORT    DATE: '.                      00030400
030500     05  RPT-MM                  PIC 99.                          00030500
030600     05  FILLER                  PIC X     VALUE '/'.             00030600
030700     05  RPT-DD                  PIC 99.                          00030700
030800     05  FILLER                  PIC X     VALUE '/'.             00030800
030900     05  RPT-CCYY                PIC 9999.                        00030900
031000     05  FILLER                  PIC X(20)                        00031000
031100                    VALUE ' (mm/dd/ccyy) TIME: '.                 00031100
031200     05  RPT-HH                  PIC 99.                          00031200
031300     05  FILLER                  PIC X     VALUE ':'.             00031300
031400     05  RPT-MIN                 PIC 99.                          00031400
031500     05  FILLER                  PIC X     VALUE ':'.             00031500
031600     05  RPT-SS                  PIC 99.                          00031600
031700     05  FILLER                  PIC X(54) VALUE SPACES.          00031700
031800 01  RPT-DETAIL-HDR.                                              00031800
031900     05  FILLER PIC X(12) VALUE 'CARD-ID  '.                      00031900
032000     05  FILLER PIC X(9)  VALUE 'TYPE     '.                      00032000
032100     05  FILLER PIC X(14) VALUE 'AMOUNT       '.                  00032100
032200     05  FILLER PIC X(22) VALUE 'LOCATION              '.         00032200
032300     05  FILLER PIC X(18) VALUE 'DISPOSITION       '.             00032300
032400     05  FILLER PIC X(13) VALUE 'ALERT LEVEL  '.                  00032400
032500     05  FILLER PIC X(44) VALUE SPACES.                           00032500
032600 01  RPT-DETAIL-LINE.                                             00032600
032700     05  RPT-CARD-ID             PIC ZZZZZ9.                      00032700
032800     05  FILLER                  PIC X(5)  VALUE SPACES.          00032800
032900     05  RPT-CARD-TYPE           PIC X(7).                        00032900
033000     05  FILLER                  PIC X(2)  VALUE SPACES.          00033000
033100     05  RPT-AMOUNT              PIC ZZ,ZZZ,ZZ9.99.               00033100
033200     05  FILLER                  PIC X(3)  VALUE SPACES.          00033200
033300     05  RPT-LOCATION            PIC X(20).                       00033300
033400     05  FILLER                  PIC X(2)  VALUE SPACES.          00033400
033500     05  RPT-DISPOSITION         PIC X(16).                       00033500
033600     05  FILLER                  PIC X(2)  VALUE SPACES.          00033600
033700     05  RPT-ALERT-LEVEL         PIC X(13).                       00033700
033800     05  FILLER                  PIC X(42) VALUE SPACES.          00033800
033900 01  RPT-SUBTOTAL-LINE.                                           00033900
034000     05  FILLER                  PIC X(10) VALUE SPACES.          00034000
034100     05  FILLER                  PIC X(18)                        00034100
034200                   VALUE '** CARD SUBTOTAL: '.                    00034200
034300     05  RPT-SUBTOTAL-CARD-ID    PIC ZZZZZ9.                      00034300
034400     05  FILLER                  PIC X(4)  VALUE SPACES.          00034400
034500     05  RPT-SUBTOTAL-AMOUNT     PIC ZZ,ZZZ,ZZ9.99.               00034500
034600     05  FILLER                  PIC X(80) VALUE SPACES.          00034600
034700 01  RPT-TOTALS-HDR1.                                             00034700
034800     05  FILLER PIC X(30) VALUE 'RUN TOTALS:                   '. 00034800
034900     05  FILLER PIC X(102) VALUE SPACES.                          00034900
035000 01  RPT-TOTALS-LINE.                                             00035000
035100     05  RPT-TOT-LABEL           PIC X(30).                       00035100
035200     05  RPT-TOT-VALUE           PIC ZZZ,ZZZ,ZZ9.                 00035200
035300     05  FILLER                  PIC X(91) VALUE SPACES.          00035300
035400 01  RPT-TOTALS-AMT-LINE.                                         00035400
035500     05  RPT-TOTAMT-LABEL        PIC X(30).                       00035500
035600     05  RPT-TOTAMT-VALUE        PIC ZZ,ZZZ,ZZZ,ZZ9.99.           00035600
035700     05  FILLER                  PIC X(85) VALUE SPACES.          00035700
035800*                                                                 00035800
035900****************************************************************  00035900
036000 PROCEDURE DIVISION.                                              00036000
036100****************************************************************  00036100
036200                                                                  00036200
036300 000-MAIN.                                                        00036300
036400     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00036400
036500     ACCEPT CURRENT-TIME FROM TIME.                               00036500
036600     DISPLAY 'CWDAUTH STARTED - RUN DATE ' CURRENT-DATE.          00036600
036700                                                                  00036700
036800     PERFORM 700-OPEN-FILES.                                      00036800
036900     PERFORM 705-INIT-REPORT.                                     00036900
037000     PERFORM 710-LOAD-CARD-TABLE THRU 710-EXIT                    00037000
037100         UNTIL WS-CARDMST-STATUS = '10'.                          00037100
037200     PERFORM 715-LOAD-ALERT-TABLE THRU 715-EXIT                   00037200
037300         UNTIL WS-FRAUDAL-STATUS = '10'.                          00037300
037400     PERFORM 717-LOAD-LEDGER-TABLE THRU 717-EXIT                  00037400
037500         UNTIL WS-OPLEDGR-STATUS = '10'.                          00037500
037600                                                                  00037600
037700     PERFORM 720-READ-REQUEST-FILE THRU 720-EXIT.                 00037700
037800     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT                    00037800
037900         UNTIL WS-OPREQST-EOF = 'Y'.                              00037900
038000                                                                  00038000
038100     IF WS-PREV-CARD-ID NOT = ZEROS                               00038100
038200         PERFORM 820-REPORT-CARD-SUBTOTAL THRU 820-EXIT           00038200
038300     END-IF.                                                      00038300
038400     PERFORM 780-WRITE-CARD-TABLE THRU 780-EXIT                   00038400
038500         VARYING WS-CARD-SUB FROM 1 BY 1                          00038500
038600         UNTIL WS-CARD-SUB > WS-CARD-COUNT.                       00038600
038700     PERFORM 782-WRITE-LEDGER-TABLE THRU 782-EXIT                 00038700
038800         VARYING WS-LEDGER-SUB FROM 1 BY 1                        00038800
038900         UNTIL WS-LEDGER-SUB > WS-LEDGER-COUNT.                   00038900
039000     PERFORM 784-WRITE-ALERT-TABLE THRU 784-EXIT                  00039000
039100         VARYING WS-ALERT-SUB FROM 1 BY 1                         00039100
039200         UNTIL WS-ALERT-SUB > WS-ALERT-COUNT.                     00039200
039300     PERFORM 850-REPORT-RUN-TOTALS THRU 850-EXIT.                 00039300
039400     PERFORM 790-CLOSE-FILES.                                     00039400
039500                                                                  00039500
039600     GOBACK.                                                      00039600
039700                                                                  00039700
039800 100-PROCESS-REQUEST.                                             00039800
039900     ADD 1 TO RPT-REQUESTS-READ.                                  00039900
040000     MOVE SPACES TO WS-DISPOSITION.                               00040000
040100     MOVE 'N' TO CARD-FOUND-SW.                                   00040100
040200                                                                  00040200
040300     PERFORM 200-LOOKUP-CARD THRU 200-EXIT.                       00040300
040400     IF NOT CARD-WAS-FOUND                                        00040400
040500         MOVE 'DECLINED-BADCARD' TO WS-DISPOSITION                00040500
040600         ADD 1 TO RPT-DECLINED-BADCARD                            00040600
040700         PERFORM 810-REPORT-DETAIL-LINE THRU 810-EXIT             00040700
040800     ELSE                                                         00040800
040900         PERFORM 300-SCREEN-FOR-FRAUD THRU 300-EXIT               00040900
041000         IF FRAUD-WAS-HIT                                         00041000
041100             MOVE 'DECLINED-FRAUD  ' TO WS-DISPOSITION            00041100
041200             ADD 1 TO RPT-DECLINED-FRAUD                          00041200
041300             PERFORM 810-REPORT-DETAIL-LINE THRU 810-EXIT         00041300
041400         ELSE                                                     00041400
041500             PERFORM 400-ENFORCE-LIMIT THRU 400-EXIT              00041500
041600             IF LIMIT-WAS-HIT                                     00041600
041700                 MOVE 'DECLINED-LIMIT  ' TO WS-DISPOSITION        00041700
041800                 ADD 1 TO RPT-DECLINED-LIMIT                      00041800
041900                 PERFORM 810-REPORT-DETAIL-LINE THRU 810-EXIT     00041900
042000             ELSE                                                 00042000
042100                 MOVE 'ACCEPTED        ' TO WS-DISPOSITION        00042100
042200                 PERFORM 450-POST-OPERATION THRU 450-EXIT         00042200
042300                 ADD 1 TO RPT-ACCEPTED                            00042300
042400                 ADD OP-AMOUNT TO RPT-ACCEPTED-AMOUNT             00042400
042500                 PERFORM 810-REPORT-DETAIL-LINE THRU 810-EXIT     00042500
042600             END-IF                                               00042600
042700         END-IF                                                   00042700
042800     END-IF.                                                      00042800
042900                                                                  00042900
043000     PERFORM 720-READ-REQUEST-FILE THRU 720-EXIT.                 00043000
043100                                                                  00043100
043200 100-EXIT.                                                        00043200
043300     EXIT.                                                        00043300
043400                                                                  00043400
043500 200-LOOKUP-CARD.                                                 00043500
043600     MOVE 'N' TO CARD-FOUND-SW.                                   00043600
043700     PERFORM 205-SCAN-CARD-TABLE THRU 205-EXIT                    00043700
043800         VARYING WS-CARD-SUB FROM 1 BY 1                          00043800
043900         UNTIL WS-CARD-SUB > WS-CARD-COUNT                        00043900
044000            OR CARD-WAS-FOUND.                                    00044000
044100 200-EXIT.                                                        00044100
044200     EXIT.                                                        00044200
044300                                                                  00044300
044400 205-SCAN-CARD-TABLE.                                             00044400
044500     IF CT-ID(WS-CARD-SUB) = OP-CARD-ID                           00044500
044600         MOVE 'Y' TO CARD-FOUND-SW                                00044600
044700         MOVE WS-CARD-SUB TO WS-CARD-FOUND-SUB                    00044700
044800     END-IF.                                                      00044800
044900 205-EXIT.                                                        00044900
045000     EXIT.                                                        00045000
045100                                                                  00045100
045200 300-SCREEN-FOR-FRAUD.                                            00045200
045300     MOVE 'N' TO FRAUD-HIT-SW.                                    00045300
045400     MOVE SPACES TO FRAUD-ALERT-LEVEL FRAUD-ALERT-DESC.           00045400
045500     PERFORM 350-BUILD-CARD-HIST THRU 350-EXIT.                   00045500
045600     PERFORM 360-COUNT-CARD-WARNINGS THRU 360-EXIT.               00045600
045700                                                                  00045700
045800     MOVE CT-STATUS(WS-CARD-FOUND-SUB) TO WS-PRE-CALL-STATUS.     00045800
045900                                                                  00045900
046000     CALL 'CWDFRAUD' USING OP-TIMESTAMP, OP-AMOUNT, OP-LOCATION,  00046000
046100              CT-ID(WS-CARD-FOUND-SUB),                           00046100
046200              CT-STATUS(WS-CARD-FOUND-SUB),                       00046200
046300              CT-TYPE(WS-CARD-FOUND-SUB),                         00046300
046400              WS-CARD-HISTORY,                                    00046400
046500              WS-CARD-WARN-COUNT, WS-FRAUD-RESULT.                00046500
046600                                                                  00046600
046700     IF FRAUD-WAS-HIT                                             00046700
046800         PERFORM 370-FILE-FRAUD-ALERT THRU 370-EXIT               00046800
046900     END-IF.                                                      00046900
047000 300-EXIT.                                                        00047000
047100     EXIT.                                                        00047100
047200                                                                  00047200
047300* COPIES THE FOUND CARD'S PRIOR OPERATIONS (TIMESTAMP, LOCATION)  00047300
047400* OUT OF THE RUN-WIDE LEDGER TABLE INTO A SMALL PER-CARD TABLE -  00047400
047500* THIS IS WHAT CWDFRAUD SCANS FOR THE GEOGRAPHY AND BURST RULES.  00047500
047600 350-BUILD-CARD-HIST.                                             00047600
047700     MOVE ZERO TO WS-HIST-COUNT.                                  00047700
047800     PERFORM 355-COPY-HIST-ENTRY THRU 355-EXIT                    00047800
047900         VARYING WS-LEDGER-SUB FROM 1 BY 1                        00047900
048000         UNTIL WS-LEDGER-SUB > WS-LEDGER-COUNT                    00048000
048100            OR WS-HIST-COUNT >= 500.                              00048100
048200 350-EXIT.                                                        00048200
048300     EXIT.                                                        00048300
048400                                                                  00048400
048500 355-COPY-HIST-ENTRY.                                             00048500
048600     IF LT-CARD-ID(WS-LEDGER-SUB) = OP-CARD-ID                    00048600
048700         ADD 1 TO WS-HIST-COUNT                                   00048700
048800         MOVE LT-TIMESTAMP(WS-LEDGER-SUB)                         00048800
048900                                  TO WSH-TIMESTAMP(WS-HIST-COUNT) 00048900
049000         MOVE LT-LOCATION(WS-LEDGER-SUB)                          00049000
049100                                  TO WSH-LOCATION(WS-HIST-COUNT)  00049100
049200     END-IF.                                                      00049200
049300 355-EXIT.                                                        00049300
049400     EXIT.                                                        00049400
049500                                                                  00049500
049600 360-COUNT-CARD-WARNINGS.                                         00049600
049700     MOVE ZERO TO WS-CARD-WARN-COUNT.                             00049700
049800     PERFORM 365-TALLY-WARNING THRU 365-EXIT                      00049800
049900         VARYING WS-ALERT-SUB FROM 1 BY 1                         00049900
050000         UNTIL WS-ALERT-SUB > WS-ALERT-COUNT.                     00050000
050100 360-EXIT.                                                        00050100
050200     EXIT.                                                        00050200
050300                                                                  00050300
050400 365-TALLY-WARNING.                                               00050400
050500     IF AT-CARD-ID(WS-ALERT-SUB) = OP-CARD-ID                     00050500
050600        AND AT-LEVEL(WS-ALERT-SUB) = 'AVERTISSEMENT'              00050600
050700         ADD 1 TO WS-CARD-WARN-COUNT                              00050700
050800     END-IF.                                                      00050800
050900 365-EXIT.                                                        00050900
051000     EXIT.                                                        00051000
051100                                                                  00051100
051200 370-FILE-FRAUD-ALERT.                                            00051200
051300     ADD 1 TO WS-NEXT-ALERT-ID.                                   00051300
051400     ADD 1 TO WS-ALERT-COUNT.                                     00051400
051500     MOVE WS-NEXT-ALERT-ID    TO AT-ID(WS-ALERT-COUNT).           00051500
051600     MOVE FRAUD-ALERT-DESC    TO AT-DESC(WS-ALERT-COUNT).         00051600
051700     MOVE FRAUD-ALERT-LEVEL   TO AT-LEVEL(WS-ALERT-COUNT).        00051700
051800     MOVE OP-CARD-ID          TO AT-CARD-ID(WS-ALERT-COUNT).      00051800
051900                                                                  00051900
052000     EVALUATE FRAUD-ALERT-LEVEL                                   00052000
052100         WHEN 'INFO'                                              00052100
052200             ADD 1 TO RPT-ALERTS-INFO                             00052200
052300         WHEN 'AVERTISSEMENT'                                     00052300
052400             ADD 1 TO RPT-ALERTS-WARN                             00052400
052500             IF WS-PRE-CALL-STATUS = 'ACTIVE'                     00052500
052600                 ADD 1 TO RPT-CARDS-SUSPENDED                     00052600
052700             END-IF                                               00052700
052800         WHEN 'CRITIQUE'                                          00052800
052900             ADD 1 TO RPT-ALERTS-CRIT                             00052900
053000             IF WS-PRE-CALL-STATUS NOT = 'BLOCKED'                00053000
053100                 ADD 1 TO RPT-CARDS-BLOCKED                       00053100
053200             END-IF                                               00053200
053300     END-EVALUATE.                                                00053300
053400 370-EXIT.                                                        00053400
053500     EXIT.                                                        00053500
053600                                                                  00053600
053700* CWDFRAUD APPLIES THE DOWNGRADE DIRECTLY TO CT-STATUS (PASSED BY 00053700
053800* REFERENCE) BEFORE IT RETURNS, SO WE TEST THE WS-PRE-CALL-STATUS 00053800
053900* SNAPSHOT TAKEN IN 300- RATHER THAN CT-STATUS ITSELF - OTHERWISE 00053900
054000* THESE COUNTS WOULD NEVER INCREMENT.  SEE CR-00512.              00054000
054100                                                                  00054100
054200 400-ENFORCE-LIMIT.                                               00054200
054300     MOVE 'N' TO LIMIT-HIT-SW.                                    00054300
054400     MOVE SPACES TO WS-LIMIT-REASON.                              00054400
054500     EVALUATE TRUE                                                00054500
054600         WHEN CT-TYPE(WS-CARD-FOUND-SUB) = 'DEBIT'                00054600
054700             PERFORM 410-CHECK-DEBIT-LIMIT THRU 410-EXIT          00054700
054800         WHEN CT-TYPE(WS-CARD-FOUND-SUB) = 'CREDIT'               00054800
054900             PERFORM 420-CHECK-CREDIT-LIMIT THRU 420-EXIT         00054900
055000         WHEN CT-TYPE(WS-CARD-FOUND-SUB) = 'PREPAID'              00055000
055100             PERFORM 430-CHECK-PREPAID-LIMIT THRU 430-EXIT        00055100
055200     END-EVALUATE.                                                00055200
055300 400-EXIT.                                                        00055300
055400     EXIT.                                                        00055400
055500                                                                  00055500
055600 410-CHECK-DEBIT-LIMIT.                                           00055600
055700     MOVE ZERO TO WS-DAY-TOTAL.                                   00055700
055800     PERFORM 415-SUM-DAY-TOTAL THRU 415-EXIT                      00055800
055900         VARYING WS-LEDGER-SUB FROM 1 BY 1                        00055900
056000         UNTIL WS-LEDGER-SUB > WS-LEDGER-COUNT.                   00056000
056100     ADD OP-AMOUNT TO WS-DAY-TOTAL.                               00056100
056200     IF WS-DAY-TOTAL > CT-DAILY-LIMIT(WS-CARD-FOUND-SUB)          00056200
056300         MOVE 'Y' TO LIMIT-HIT-SW                                 00056300
056400         MOVE 'EXCEEDS DAILY LIMIT' TO WS-LIMIT-REASON            00056400
056500     END-IF.                                                      00056500
056600 410-EXIT.                                                        00056600
056700     EXIT.                                                        00056700
056800                                                                  00056800
056900 415-SUM-DAY-TOTAL.                                               00056900
057000     IF LT-CARD-ID(WS-LEDGER-SUB) = OP-CARD-ID                    00057000
057100        AND LT-DATE(WS-LEDGER-SUB) = OP-DATE                      00057100
057200         ADD LT-AMOUNT(WS-LEDGER-SUB) TO WS-DAY-TOTAL             00057200
057300     END-IF.                                                      00057300
057400 415-EXIT.                                                        00057400
057500     EXIT.                                                        00057500
057600                                                                  00057600
057700 420-CHECK-CREDIT-LIMIT.                                          00057700
057800     MOVE ZERO TO WS-MONTH-TOTAL.                                 00057800
057900     MOVE OP-DATE-CCYY TO WS-MONTH-START-CCYY.                    00057900
058000     MOVE OP-DATE-MM   TO WS-MONTH-START-MM.                      00058000
058100     MOVE 1            TO WS-MONTH-START-DD.                      00058100
058200     PERFORM 425-SUM-MONTH-TOTAL THRU 425-EXIT                    00058200
058300         VARYING WS-LEDGER-SUB FROM 1 BY 1                        00058300
058400         UNTIL WS-LEDGER-SUB > WS-LEDGER-COUNT.                   00058400
058500     ADD OP-AMOUNT TO WS-MONTH-TOTAL.                             00058500
058600     IF WS-MONTH-TOTAL > CT-MONTHLY-LIMIT(WS-CARD-FOUND-SUB)      00058600
058700         MOVE 'Y' TO LIMIT-HIT-SW                                 00058700
058800         MOVE 'EXCEEDS MONTHLY LIMIT' TO WS-LIMIT-REASON          00058800
058900     END-IF.                                                      00058900
059000 420-EXIT.                                                        00059000
059100     EXIT.                                                        00059100
059200                                                                  00059200
059300 425-SUM-MONTH-TOTAL.                                             00059300
059400     IF LT-CARD-ID(WS-LEDGER-SUB) = OP-CARD-ID                    00059400
059500        AND LT-DATE(WS-LEDGER-SUB) >= WS-MONTH-START              00059500
059600         ADD LT-AMOUNT(WS-LEDGER-SUB) TO WS-MONTH-TOTAL           00059600
059700     END-IF.                                                      00059700
059800 425-EXIT.                                                        00059800
059900     EXIT.                                                        00059900
060000                                                                  00060000
060100 430-CHECK-PREPAID-LIMIT.                                         00060100
060200     IF OP-AMOUNT > CT-AVAIL-BALANCE(WS-CARD-FOUND-SUB)           00060200
060300         MOVE 'Y' TO LIMIT-HIT-SW                                 00060300
060400         MOVE 'INSUFFICIENT BALANCE' TO WS-LIMIT-REASON           00060400
060500     END-IF.                                                      00060500
060600 430-EXIT.                                                        00060600
060700     EXIT.                                                        00060700
060800                                                                  00060800
060900 450-POST-OPERATION.                                              00060900
061000     ADD 1 TO WS-NEXT-OP-ID.                                      00061000
061100     ADD 1 TO WS-LEDGER-COUNT.                                    00061100
061200     MOVE WS-NEXT-OP-ID  TO LT-ID(WS-LEDGER-COUNT).               00061200
061300     MOVE OP-TIMESTAMP   TO LT-TIMESTAMP(WS-LEDGER-COUNT).        00061300
061400     MOVE OP-AMOUNT      TO LT-AMOUNT(WS-LEDGER-COUNT).           00061400
061500     MOVE OP-TYPE        TO LT-TYPE(WS-LEDGER-COUNT).             00061500
061600     MOVE OP-LOCATION    TO LT-LOCATION(WS-LEDGER-COUNT).         00061600
061700     MOVE OP-CARD-ID     TO LT-CARD-ID(WS-LEDGER-COUNT).          00061700
061800                                                                  00061800
061900     IF CT-TYPE(WS-CARD-FOUND-SUB) = 'PREPAID'                    00061900
062000         SUBTRACT OP-AMOUNT                                       00062000
062100             FROM CT-AVAIL-BALANCE(WS-CARD-FOUND-SUB)             00062100
062200     END-IF.                                                      00062200
062300 450-EXIT.                                                        00062300
062400     EXIT.                                                        00062400
062500                                                                  00062500
062600 700-OPEN-FILES.                                                  00062600
062700     OPEN INPUT  CARDMST OPREQST OPLEDGR FRAUDAL                  00062700
062800          OUTPUT CARDMST-OUT OPLEDGR-OUT FRAUDAL-OUT RUNRPT.      00062800
062900     IF WS-CARDMST-STATUS NOT = '00'                              00062900
063000         DISPLAY 'ERROR OPENING CARDMST. RC: ' WS-CARDMST-STATUS  00063000
063100         MOVE 16 TO RETURN-CODE                                   00063100
063200         MOVE 'Y' TO WS-OPREQST-EOF                               00063200
063300     END-IF.                                                      00063300
063400     IF WS-OPREQST-STATUS NOT = '00'                              00063400
063500         DISPLAY 'ERROR OPENING OPREQST. RC: ' WS-OPREQST-STATUS  00063500
063600         MOVE 16 TO RETURN-CODE                                   00063600
063700         MOVE 'Y' TO WS-OPREQST-EOF                               00063700
063800     END-IF.                                                      00063800
063900                                                                  00063900
064000 705-INIT-REPORT.                                                 00064000
064100     MOVE CURRENT-MONTH  TO RPT-MM.                               00064100
064200     MOVE CURRENT-DAY    TO RPT-DD.                               00064200
064300     MOVE CURRENT-CCYY   TO RPT-CCYY.                             00064300
064400     MOVE CURRENT-HOUR   TO RPT-HH.                               00064400
064500     MOVE CURRENT-MINUTE TO RPT-MIN.                              00064500
064600     MOVE CURRENT-SECOND TO RPT-SS.                               00064600
064700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00064700
064800     WRITE REPORT-RECORD FROM RPT-DETAIL-HDR AFTER 2.             00064800
064900                                                                  00064900
065000 710-LOAD-CARD-TABLE.                                             00065000
065100     READ CARDMST INTO CWDCARD-REC                                00065100
065200         AT END MOVE '10' TO WS-CARDMST-STATUS                    00065200
065300     END-READ.                                                    00065300
065400     IF WS-CARDMST-STATUS = '00'                                  00065400
065500         ADD 1 TO WS-CARD-COUNT                                   00065500
065600         MOVE CARD-ID          TO CT-ID(WS-CARD-COUNT)            00065600
065700         MOVE CARD-PAN         TO CT-PAN(WS-CARD-COUNT)           00065700
065800         MOVE CARD-EXP-DATE    TO CT-EXP-DATE(WS-CARD-COUNT)      00065800
065900         MOVE CARD-STATUS      TO CT-STATUS(WS-CARD-COUNT)        00065900
066000         MOVE CARD-TYPE        TO CT-TYPE(WS-CARD-COUNT)          00066000
066100         MOVE CARD-USER-ID     TO CT-USER-ID(WS-CARD-COUNT)       00066100
066200         MOVE CARD-DAILY-LIMIT TO CT-DAILY-LIMIT(WS-CARD-COUNT)   00066200
066300         MOVE CARD-MONTHLY-LIMIT                                  00066300
066400                               TO CT-MONTHLY-LIMIT(WS-CARD-COUNT) 00066400
066500         MOVE CARD-INTEREST-RATE                                  00066500
066600                               TO CT-INTEREST-RATE(WS-CARD-COUNT) 00066600
066700         MOVE CARD-AVAIL-BALANCE                                  00066700
066800                               TO CT-AVAIL-BALANCE(WS-CARD-COUNT) 00066800
066900     END-IF.                                                      00066900
067000 710-EXIT.                                                        00067000
067100     EXIT.                                                        00067100
067200                                                                  00067200
067300 715-LOAD-ALERT-TABLE.                                            00067300
067400     READ FRAUDAL INTO CWDALRT-REC                                00067400
067500         AT END MOVE '10' TO WS-FRAUDAL-STATUS                    00067500
067600     END-READ.                                                    00067600
067700     IF WS-FRAUDAL-STATUS = '00'                                  00067700
067800         ADD 1 TO WS-ALERT-COUNT                                  00067800
067900         MOVE ALERT-ID       TO AT-ID(WS-ALERT-COUNT)             00067900
068000         MOVE ALERT-DESC     TO AT-DESC(WS-ALERT-COUNT)           00068000
068100         MOVE ALERT-LEVEL    TO AT-LEVEL(WS-ALERT-COUNT)          00068100
068200         MOVE ALERT-CARD-ID  TO AT-CARD-ID(WS-ALERT-COUNT)        00068200
068300         IF ALERT-ID > WS-NEXT-ALERT-ID                           00068300
068400             MOVE ALERT-ID TO WS-NEXT-ALERT-ID                    00068400
068500         END-IF                                                   00068500
068600     END-IF.                                                      00068600
068700 715-EXIT.                                                        00068700
068800     EXIT.                                                        00068800
068900                                                                  00068900
069000 717-LOAD-LEDGER-TABLE.                                           00069000
069100     READ OPLEDGR INTO CWDOPER-REC                                00069100
069200         AT END MOVE '10' TO WS-OPLEDGR-STATUS                    00069200
069300     END-READ.                                                    00069300
069400     IF WS-OPLEDGR-STATUS = '00'                                  00069400
069500         ADD 1 TO WS-LEDGER-COUNT                                 00069500
069600         MOVE OP-ID        TO LT-ID(WS-LEDGER-COUNT)              00069600
069700         MOVE OP-TIMESTAMP TO LT-TIMESTAMP(WS-LEDGER-COUNT)       00069700
069800         MOVE OP-AMOUNT    TO LT-AMOUNT(WS-LEDGER-COUNT)          00069800
069900         MOVE OP-TYPE      TO LT-TYPE(WS-LEDGER-COUNT)            00069900
070000         MOVE OP-LOCATION  TO LT-LOCATION(WS-LEDGER-COUNT)        00070000
070100         MOVE OP-CARD-ID   TO LT-CARD-ID(WS-LEDGER-COUNT)         00070100
070200         IF OP-ID > WS-NEXT-OP-ID                                 00070200
070300             MOVE OP-ID TO WS-NEXT-OP-ID                          00070300
070400         END-IF                                                   00070400
070500     END-IF.                                                      00070500
070600 717-EXIT.                                                        00070600
070700     EXIT.                                                        00070700
070800                                                                  00070800
070900 720-READ-REQUEST-FILE.                                           00070900
071000     READ OPREQST INTO CWDOPER-REC                                00071000
071100         AT END MOVE 'Y' TO WS-OPREQST-EOF                        00071100
071200     END-READ.                                                    00071200
071300 720-EXIT.                                                        00071300
071400     EXIT.                                                        00071400
071500                                                                  00071500
071600 780-WRITE-CARD-TABLE.                                            00071600
071700     MOVE CT-ID(WS-CARD-SUB)           TO CARD-ID.                00071700
071800     MOVE CT-PAN(WS-CARD-SUB)          TO CARD-PAN.               00071800
071900     MOVE CT-EXP-DATE(WS-CARD-SUB)     TO CARD-EXP-DATE.          00071900
072000     MOVE CT-STATUS(WS-CARD-SUB)       TO CARD-STATUS.            00072000
072100     MOVE CT-TYPE(WS-CARD-SUB)         TO CARD-TYPE.              00072100
072200     MOVE CT-USER-ID(WS-CARD-SUB)      TO CARD-USER-ID.           00072200
072300     MOVE CT-DAILY-LIMIT(WS-CARD-SUB)  TO CARD-DAILY-LIMIT.       00072300
072400     MOVE CT-MONTHLY-LIMIT(WS-CARD-SUB) TO CARD-MONTHLY-LIMIT.    00072400
072500     MOVE CT-INTEREST-RATE(WS-CARD-SUB) TO CARD-INTEREST-RATE.    00072500
072600     MOVE CT-AVAIL-BALANCE(WS-CARD-SUB) TO CARD-AVAIL-BALANCE.    00072600
072700     WRITE CARDOUT-REC FROM CWDCARD-REC.                          00072700
072800 780-EXIT.                                                        00072800
072900     EXIT.                                                        00072900
073000                                                                  00073000
073100 782-WRITE-LEDGER-TABLE.                                          00073100
073200     MOVE LT-ID(WS-LEDGER-SUB)        TO OP-ID.                   00073200
073300     MOVE LT-TIMESTAMP(WS-LEDGER-SUB) TO OP-TIMESTAMP.            00073300
073400     MOVE LT-AMOUNT(WS-LEDGER-SUB)    TO OP-AMOUNT.               00073400
073500     MOVE LT-TYPE(WS-LEDGER-SUB)      TO OP-TYPE.                 00073500
073600     MOVE LT-LOCATION(WS-LEDGER-SUB)  TO OP-LOCATION.             00073600
073700     MOVE LT-CARD-ID(WS-LEDGER-SUB)   TO OP-CARD-ID.              00073700
073800     WRITE LEDGROUT-REC FROM CWDOPER-REC.                         00073800
073900 782-EXIT.                                                        00073900
074000     EXIT.                                                        00074000
074100                                                                  00074100
074200 784-WRITE-ALERT-TABLE.                                           00074200
074300     MOVE AT-ID(WS-ALERT-SUB)       TO ALERT-ID.                  00074300
074400     MOVE AT-DESC(WS-ALERT-SUB)     TO ALERT-DESC.                00074400
074500     MOVE AT-LEVEL(WS-ALERT-SUB)    TO ALERT-LEVEL.               00074500
074600     MOVE AT-CARD-ID(WS-ALERT-SUB)  TO ALERT-CARD-ID.             00074600
074700     WRITE ALRTOUT-REC FROM CWDALRT-REC.                          00074700
074800 784-EXIT.                                                        00074800
074900     EXIT.                                                        00074900
075000                                                                  00075000
075100 790-CLOSE-FILES.                                                 00075100
075200     CLOSE CARDMST CARDMST-OUT OPREQST OPLEDGR OPLEDGR-OUT        00075200
075300           FRAUDAL FRAUDAL-OUT RUNRPT.                            00075300
075400                                                                  00075400
075500 810-REPORT-DETAIL-LINE.                                          00075500
075600     IF OP-CARD-ID NOT = WS-PREV-CARD-ID                          00075600
075700         IF WS-PREV-CARD-ID NOT = ZEROS                           00075700
075800             PERFORM 820-REPORT-CARD-SUBTOTAL THRU 820-EXIT       00075800
075900         END-IF                                                   00075900
076000     END-IF.                                                      00076000
076100                                                                  00076100
076200     MOVE OP-CARD-ID    TO RPT-CARD-ID.                           00076200
076300     IF CARD-WAS-FOUND                                            00076300
076400         MOVE CT-TYPE(WS-CARD-FOUND-SUB) TO RPT-CARD-TYPE         00076400
076500     ELSE                                                         00076500
076600         MOVE SPACES TO RPT-CARD-TYPE                             00076600
076700     END-IF.                                                      00076700
076800     MOVE OP-AMOUNT     TO RPT-AMOUNT.                            00076800
076900     MOVE OP-LOCATION   TO RPT-LOCATION.                          00076900
077000     MOVE WS-DISPOSITION TO RPT-DISPOSITION.                      00077000
077100     IF FRAUD-WAS-HIT                                             00077100
077200         MOVE FRAUD-ALERT-LEVEL TO RPT-ALERT-LEVEL                00077200
077300     ELSE                                                         00077300
077400         MOVE SPACES TO RPT-ALERT-LEVEL                           00077400
077500     END-IF.                                                      00077500
077600     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00077600
077700                                                                  00077700
077800     IF WS-DISPOSITION(1:8) = 'ACCEPTED'                          00077800
077900         ADD OP-AMOUNT TO WS-CARD-SUBTOTAL                        00077900
078000     END-IF.                                                      00078000
078100     MOVE OP-CARD-ID TO WS-PREV-CARD-ID.                          00078100
078200 810-EXIT.                                                        00078200
078300     EXIT.                                                        00078300
078400                                                                  00078400
078500 820-REPORT-CARD-SUBTOTAL.                                        00078500
078600     MOVE WS-PREV-CARD-ID TO RPT-SUBTOTAL-CARD-ID.                00078600
078700     MOVE WS-CARD-SUBTOTAL   TO RPT-SUBTOTAL-AMOUNT.              00078700
078800     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.                  00078800
078900     MOVE ZERO TO WS-CARD-SUBTOTAL.                               00078900
079000 820-EXIT.                                                        00079000
079100     EXIT.                                                        00079100
079200                                                                  00079200
079300 850-REPORT-RUN-TOTALS.                                           00079300
079400     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR1 AFTER 2.            00079400
079500                                                                  00079500
079600     MOVE 'REQUESTS READ'             TO RPT-TOT-LABEL.           00079600
079700     MOVE RPT-REQUESTS-READ           TO RPT-TOT-VALUE.           00079700
079800     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                    00079800
079900                                                                  00079900
080000     MOVE 'ACCEPTED'                  TO RPT-TOT-LABEL.           00080000
080100     MOVE RPT-ACCEPTED                TO RPT-TOT-VALUE.           00080100
080200     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                    00080200
080300                                                                  00080300
080400     MOVE 'DECLINED - BAD CARD'       TO RPT-TOT-LABEL.           00080400
080500     MOVE RPT-DECLINED-BADCARD        TO RPT-TOT-VALUE.           00080500
080600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                    00080600
080700                                                                  00080700
080800     MOVE 'DECLINED - FRAUD'          TO RPT-TOT-LABEL.           00080800
080900     MOVE RPT-DECLINED-FRAUD          TO RPT-TOT-VALUE.           00080900
081000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                    00081000
081100                                                                  00081100
081200     MOVE 'DECLINED - LIMIT'          TO RPT-TOT-LABEL.           00081200
081300     MOVE RPT-DECLINED-LIMIT          TO RPT-TOT-VALUE.           00081300
081400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                    00081400
081500                                                                  00081500
081600     MOVE 'ALERTS - INFO'             TO RPT-TOT-LABEL.           00081600
081700     MOVE RPT-ALERTS-INFO             TO RPT-TOT-VALUE.           00081700
081800     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                    00081800
081900                                                                  00081900
082000     MOVE 'ALERTS - AVERTISSEMENT'    TO RPT-TOT-LABEL.           00082000
082100     MOVE RPT-ALERTS-WARN             TO RPT-TOT-VALUE.           00082100
082200     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                    00082200
082300                                                                  00082300
082400     MOVE 'ALERTS - CRITIQUE'         TO RPT-TOT-LABEL.           00082400
082500     MOVE RPT-ALERTS-CRIT             TO RPT-TOT-VALUE.           00082500
082600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                    00082600
082700                                                                  00082700
082800     MOVE 'CARDS SUSPENDED'           TO RPT-TOT-LABEL.           00082800
082900     MOVE RPT-CARDS-SUSPENDED         TO RPT-TOT-VALUE.           00082900
083000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                    00083000
083100                                                                  00083100
083200     MOVE 'CARDS BLOCKED'             TO RPT-TOT-LABEL.           00083200
083300     MOVE RPT-CARDS-BLOCKED           TO RPT-TOT-VALUE.           00083300
083400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                    00083400
083500                                                                  00083500
083600     MOVE 'TOTAL ACCEPTED AMOUNT'     TO RPT-TOTAMT-LABEL.        00083600
083700     MOVE RPT-ACCEPTED-AMOUNT         TO RPT-TOTAMT-VALUE.        00083700
083800     WRITE REPORT-RECORD FROM RPT-TOTALS-AMT-LINE.                00083800
083900 850-EXIT.                                                        00083900
084000     EXIT.                                                        00084000
