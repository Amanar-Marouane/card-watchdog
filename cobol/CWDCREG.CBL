000100****************************************************************  00000100
000200* CARD WATCHDOG SYSTEM                                            00000200
000300****************************************************************  00000300
000400* PROGRAM:  CWDCREG                                               00000400
000500*                                                                 00000500
000600* AUTHOR :  Doug Stout                                            00000600
000700*                                                                 00000700
000800* READS THE CUSTOMER-REGISTRATION FILE, EDITS EACH APPLICANT      00000800
000900* AGAINST THE NAME/EMAIL/PHONE RULES AND THE DUPLICATE-EMAIL      00000900
001000* CHECK (CHECKED IN THAT ORDER - FIRST FAILURE WINS, SAME AS THE  00001000
001100* FRAUD ENGINE IN CWDFRAUD), ASSIGNS THE NEXT CUST-ID TO EVERY    00001100
001200* APPLICANT THAT PASSES, AND REWRITES THE CUSTOMER MASTER WITH    00001200
001300* THE NEW CUSTOMERS APPENDED.  ONE DISPLAY LINE PER APPLICANT,    00001300
001400* ACCEPTED OR REJECTED, FOR THE OPERATOR'S RUN LOG.               00001400
001500****************************************************************  00001500
001600*                                                                 00001600
001700* CHANGE LOG                                                      00001700
001800*   11/04/89  DWS  ORIG-0002  INITIAL WRITE - NAME AND EMAIL      00001800
001900*                              EDITS ONLY, NO PHONE ON FILE YET.  00001900
002000*   02/19/92  RHM  CR-00114   ADDED THE PHONE-FORMAT EDIT TO      00002000
002100*                              MATCH THE NEW CUST-PHONE FIELD ON  00002100
002200*                              CWDCUST.                           00002200
002300*   08/07/98  LKT  Y2K-0041   CUST-ID WIDENED TO PIC 9(6) - SEE   00002300
002400*                              CWDCUST.  NEXT-CUST-ID LOGIC BELOW 00002400
002500*                              RECOMPILED, NO CHANGE NEEDED.      00002500
002600*   03/15/99  LKT  CR-00361   DUPLICATE CHECK NOW ALSO CATCHES AN 00002600
002700*                              EARLIER APPLICANT IN THE SAME FILE,00002700
002800*                              NOT JUST CUSTMST - TWO APPLICANTS  00002800
002900*                              MAILED IN WITH THE SAME ADDRESS ON 00002900
003000*                              THE SAME DAY SLIPPED THROUGH.      00003000
003100*   10/06/05  RHM  CR-00497   WS-NEXT-CUST-ID HAD NO VALUE ZERO - 00003100
003200*                              FIRST RUN AGAINST AN EMPTY CUSTMST 00003200
003300*                              WAS HANDING OUT A GARBAGE CUST-ID  00003300
003400*                              INSTEAD OF STARTING AT 1.          00003400
003500****************************************************************  00003500
003600 IDENTIFICATION DIVISION.                                         00003600
003700 PROGRAM-ID. CWDCREG.                                             00003700
003800 AUTHOR. DOUG STOUT.                                              00003800
003900 INSTALLATION. CONSUMER CARD SYSTEMS GROUP.                       00003900
004000 DATE-WRITTEN. 11/04/89.                                          00004000
004100 DATE-COMPILED.                                                   00004100
004200 SECURITY. CONFIDENTIAL - CARDHOLDER DATA - SEE SECURITY OFFICER  00004200
004300     BEFORE GRANTING READ ACCESS TO ANY OUTPUT OF THIS PROGRAM.   00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER. IBM-370.                                        00004600
004700 OBJECT-COMPUTER. IBM-370.                                        00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM.                                          00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200                                                                  00005200
005300     SELECT CUSTMST ASSIGN TO CUSTMST                             00005300
005400         ACCESS IS SEQUENTIAL                                     00005400
005500         FILE STATUS  IS  WS-CUSTMST-STATUS.                      00005500
005600                                                                  00005600
005700     SELECT CUSTMST-OUT ASSIGN TO CUSTOUT                         00005700
005800         ACCESS IS SEQUENTIAL                                     00005800
005900         FILE STATUS  IS  WS-CUSTOUT-STATUS.                      00005900
006000                                                                  00006000
006100     SELECT CUSTREG ASSIGN TO CUSTREG                             00006100
006200         ACCESS IS SEQUENTIAL                                     00006200
006300         FILE STATUS  IS  WS-CUSTREG-STATUS.                      00006300
006400                                                                  00006400
006500****************************************************************  00006500
006600 DATA DIVISION.                                                   00006600
006700 FILE SECTION.                                                    00006700
006800                                                                  00006800
006900 FD  CUSTMST                                                      00006900
007000     RECORDING MODE IS F.                                         00007000
007100 01  CUSTMST-REC                PIC X(100).                       00007100
007200                                                                  00007200
007300 FD  CUSTMST-OUT                                                  00007300
007400     RECORDING MODE IS F.                                         00007400
007500 01  CUSTOUT-REC                PIC X(100).                       00007500
007600                                                                  00007600
007700 FD  CUSTREG                                                      00007700
007800     RECORDING MODE IS F.                                         00007800
007900 01  CUSTREG-REC                PIC X(100).                       00007900
008000                                                                  00008000
008100****************************************************************  00008100
008200 WORKING-STORAGE SECTION.                                         00008200
008300****************************************************************  00008300
008400*                                                                 00008400
008500 01  SYSTEM-DATE-AND-TIME.                                        00008500
008600     05  CURRENT-DATE.                                            00008600
008700         10  CURRENT-CCYY        PIC 9(4).                        00008700
008800         10  CURRENT-MONTH       PIC 9(2).                        00008800
008900         10  CURRENT-DAY         PIC 9(2).                        00008900
009000     05  CURRENT-TIME.                                            00009000
009100         10  CURRENT-HOUR        PIC 9(2).                        00009100
009200         10  CURRENT-MINUTE      PIC 9(2).                        00009200
009300         10  CURRENT-SECOND      PIC 9(2).                        00009300
009400         10  CURRENT-HNDSEC      PIC 9(2).                        00009400
009500     05  FILLER                  PIC X(04).                       00009500
009600*                                                                 00009600
009700 COPY CWDCUST.                                                    00009700
009800*                                                                 00009800
009900 COPY CWDCREQ.                                                    00009900
010000*                                                                 00010000
010100 01  WS-FIELDS.                                                   00010100
010200     05  WS-CUSTMST-STATUS       PIC X(2)  VALUE SPACES.          00010200
010300     05  WS-CUSTOUT-STATUS       PIC X(2)  VALUE SPACES.          00010300
010400     05  WS-CUSTREG-STATUS       PIC X(2)  VALUE SPACES.          00010400
010500     05  WS-CUSTREG-EOF          PIC X     VALUE 'N'.             00010500
010600     05  WS-REJECT-SW            PIC X     VALUE 'N'.             00010600
010700         88  WS-IS-REJECTED             VALUE 'Y'.                00010700
010800     05  WS-REJECT-REASON        PIC X(20) VALUE SPACES.          00010800
010900     05  WS-DUP-FOUND-SW         PIC X     VALUE 'N'.             00010900
011000         88  WS-DUP-FOUND               VALUE 'Y'.                00011000
011100     05  WS-PHONE-BAD-SW         PIC X     VALUE 'N'.             00011100
011200     05  FILLER                  PIC X(02).                       00011200
011300*                                                                 00011300
011400 01  WS-SUBSCRIPTS.                                               00011400
011500     05  WS-CUST-SUB             PIC 9(5) COMP.                   00011500
011600     05  WS-EMAIL-SUB            PIC 9(2) COMP.                   00011600
011700     05  WS-PHONE-SUB            PIC 9(2) COMP.                   00011700
011800     05  WS-NEXT-CUST-ID         PIC 9(6) COMP VALUE ZERO.        00011800
011900     05  WS-AT-POS               PIC 9(2) COMP.                   00011900
012000     05  WS-BLANK-COUNT          PIC 9(2) COMP.                   00012000
012100     05  WS-NAME-LEN             PIC 9(2) COMP.                   00012100
012200     05  WS-PHONE-LEN            PIC 9(2) COMP.                   00012200
012300     05  FILLER                  PIC X(02).                       00012300
012400*                                                                 00012400
012500* CUSTOMER TABLE - ONE ENTRY PER NAME ALREADY ON CUSTMST, PLUS ONE00012500
012600* MORE FOR EVERY APPLICANT ACCEPTED SO FAR THIS RUN, SO 230- CAN  00012600
012700* CATCH A DUPLICATE EMAIL EITHER ON THE OLD MASTER OR EARLIER IN  00012700
012800* THE SAME CUSTREG FILE.                                          00012800
012900 01  WS-CUST-TABLE.                                               00012900
013000     05  WS-CUST-COUNT           PIC 9(5) COMP VALUE ZERO.        00013000
013100     05  WS-CUST-ENTRY OCCURS 1 TO 20000 TIMES                    00013100
013200             DEPENDING ON WS-CUST-COUNT.                          00013200
013300         10  CT-ID               PIC 9(6).                        00013300
013400         10  CT-NAME             PIC X(30).                       00013400
013500         10  CT-EMAIL            PIC X(40).                       00013500
013600         10  CT-PHONE            PIC X(15).                       00013600
013700*                                                                 00013700
013800* SCRATCH VIEW OF THE E-MAIL FIELD UNDER EDIT - ONE CHARACTER PER 00013800
013900* TABLE ENTRY SO 215- CAN WALK IT LOOKING FOR THE '@'.            00013900
014000 01  WS-EMAIL-SCRATCH            PIC X(40).                       00014000
014100 01  WS-EMAIL-SCRATCH-PARTS REDEFINES WS-EMAIL-SCRATCH.           00014100
014200     05  WS-EMAIL-CHAR OCCURS 40 TIMES PIC X(01).                 00014200
014300*                                                                 00014300
014400* SAME IDEA FOR THE PHONE FIELD - BUILT FROM CUST-PHONE-DIGITS OR 00014400
014500* CUST-PHONE, WHICHEVER APPLIES, SO 225- CAN WALK THE DIGIT RUN.  00014500
014600 01  WS-PHONE-SCRATCH            PIC X(15).                       00014600
014700 01  WS-PHONE-SCRATCH-PARTS REDEFINES WS-PHONE-SCRATCH.           00014700
014800     05  WS-PHONE-CHAR OCCURS 15 TIMES PIC X(01).                 00014800
014900*                                                                 00014900
015000 01  WS-RUN-TOTALS.                                               00015000
015100     05  WS-REQUESTS-READ        PIC S9(7) COMP-3 VALUE +0.       00015100
015200     05  WS-ACCEPTED-COUNT       PIC S9(7) COMP-3 VALUE +0.       00015200
015300     05  WS-REJECTED-COUNT       PIC S9(7) COMP-3 VALUE +0.       00015300
015400*                                                                 00015400
015500* AUDIT LINE - ONE PER APPLICANT, DISPLAYED TO THE RUN LOG.  SAME 00015500
015600* SPLIT-FIELD-VIEW IDIOM AS THE DISPOSITION LINE IN CWDAUTH.      00015600
015700 01  WS-AUDIT-LINE                PIC X(70) VALUE SPACES.         00015700
015800 01  WS-AUDIT-PARTS REDEFINES WS-AUDIT-LINE.                      00015800
015900     05  WS-AUD-RESULT            PIC X(10).                      00015900
016000     05  WS-AUD-EMAIL             PIC X(40).                      00016000
016100     05  WS-AUD-REASON            PIC X(20).                      00016100
016200*                                                                 00016200
016300****************************************************************  00016300
016400 PROCEDURE DIVISION.                                              00016400
016500****************************************************************  00016500
016600 000-MAIN.                                                        00016600
016700     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00016700
016800     ACCEPT CURRENT-TIME FROM TIME.                               00016800
016900     DISPLAY 'CWDCREG STARTED - RUN DATE ' CURRENT-DATE.          00016900
017000                                                                  00017000
017100     PERFORM 700-OPEN-FILES.                                      00017100
017200     PERFORM 710-LOAD-CUSTOMER-TABLE THRU 710-EXIT                00017200
017300         UNTIL WS-CUSTMST-STATUS = '10'.                          00017300
017400     PERFORM 720-READ-REGISTRATION THRU 720-EXIT.                 00017400
017500     PERFORM 100-PROCESS-REGISTRATION THRU 100-EXIT               00017500
017600         UNTIL WS-CUSTREG-EOF = 'Y'.                              00017600
017700                                                                  00017700
017800     PERFORM 780-WRITE-CUSTOMER-TABLE THRU 780-EXIT               00017800
017900         VARYING WS-CUST-SUB FROM 1 BY 1                          00017900
018000         UNTIL WS-CUST-SUB > WS-CUST-COUNT.                       00018000
018100     PERFORM 850-DISPLAY-RUN-TOTALS THRU 850-EXIT.                00018100
018200     PERFORM 790-CLOSE-FILES.                                     00018200
018300     GOBACK.                                                      00018300
018400                                                                  00018400
018500 100-PROCESS-REGISTRATION.                                        00018500
018600     ADD 1 TO WS-REQUESTS-READ.                                   00018600
018700     MOVE 'N' TO WS-REJECT-SW.                                    00018700
018800     MOVE SPACES TO WS-REJECT-REASON.                             00018800
018900                                                                  00018900
019000     PERFORM 200-VALIDATE-NAME THRU 200-EXIT.                     00019000
019100     IF NOT WS-IS-REJECTED                                        00019100
019200         PERFORM 210-VALIDATE-EMAIL THRU 210-EXIT                 00019200
019300     END-IF.                                                      00019300
019400     IF NOT WS-IS-REJECTED                                        00019400
019500         PERFORM 220-VALIDATE-PHONE THRU 220-EXIT                 00019500
019600     END-IF.                                                      00019600
019700     IF NOT WS-IS-REJECTED                                        00019700
019800         PERFORM 230-CHECK-DUPLICATE-EMAIL THRU 230-EXIT          00019800
019900     END-IF.                                                      00019900
020000                                                                  00020000
020100     IF WS-IS-REJECTED                                            00020100
020200         ADD 1 TO WS-REJECTED-COUNT                               00020200
020300     ELSE                                                         00020300
020400         PERFORM 250-ADD-CUSTOMER THRU 250-EXIT                   00020400
020500         ADD 1 TO WS-ACCEPTED-COUNT                               00020500
020600     END-IF.                                                      00020600
020700     PERFORM 800-REPORT-RESULT THRU 800-EXIT.                     00020700
020800     PERFORM 720-READ-REGISTRATION THRU 720-EXIT.                 00020800
020900 100-EXIT.                                                        00020900
021000     EXIT.                                                        00021000
021100                                                                  00021100
021200* AT LEAST 2 NON-BLANK CHARACTERS AFTER TRIMMING - COUNTED AS THE 00021200
021300* FIELD WIDTH LESS ITS BLANKS, SINCE TRIMMED-AWAY LEADING AND     00021300
021400* TRAILING BLANKS ARE BLANKS EITHER WAY.                          00021400
021500 200-VALIDATE-NAME.                                               00021500
021600     MOVE ZERO TO WS-BLANK-COUNT.                                 00021600
021700     INSPECT CREQ-NAME TALLYING WS-BLANK-COUNT FOR ALL SPACE.     00021700
021800     COMPUTE WS-NAME-LEN = 30 - WS-BLANK-COUNT.                   00021800
021900     IF WS-NAME-LEN < 2                                           00021900
022000         MOVE 'Y'        TO WS-REJECT-SW                          00022000
022100         MOVE 'BAD NAME' TO WS-REJECT-REASON                      00022100
022200     END-IF.                                                      00022200
022300 200-EXIT.                                                        00022300
022400     EXIT.                                                        00022400
022500                                                                  00022500
022600* AT LEAST ONE CHARACTER, AN '@', AND AT LEAST ONE CHARACTER      00022600
022700* AFTER IT.                                                       00022700
022800 210-VALIDATE-EMAIL.                                              00022800
022900     MOVE CREQ-EMAIL TO WS-EMAIL-SCRATCH.                         00022900
023000     MOVE ZERO TO WS-AT-POS.                                      00023000
023100     PERFORM 215-SCAN-FOR-AT THRU 215-EXIT                        00023100
023200         VARYING WS-EMAIL-SUB FROM 1 BY 1                         00023200
023300         UNTIL WS-EMAIL-SUB > 40 OR WS-AT-POS NOT = ZERO.         00023300
023400     IF WS-AT-POS = ZERO                                          00023400
023500             OR WS-AT-POS = 1                                     00023500
023600             OR WS-AT-POS NOT < 40                                00023600
023700             OR WS-EMAIL-CHAR(WS-AT-POS + 1) = SPACE              00023700
023800         MOVE 'Y'         TO WS-REJECT-SW                         00023800
023900         MOVE 'BAD EMAIL' TO WS-REJECT-REASON                     00023900
024000     END-IF.                                                      00024000
024100 210-EXIT.                                                        00024100
024200     EXIT.                                                        00024200
024300                                                                  00024300
024400 215-SCAN-FOR-AT.                                                 00024400
024500     IF WS-EMAIL-CHAR(WS-EMAIL-SUB) = '@'                         00024500
024600         MOVE WS-EMAIL-SUB TO WS-AT-POS                           00024600
024700     END-IF.                                                      00024700
024800 215-EXIT.                                                        00024800
024900     EXIT.                                                        00024900
025000                                                                  00025000
025100* OPTIONAL LEADING '+', THEN 7-15 DIGITS, NOTHING ELSE.  CUST-    00025100
025200* PHONE-PARTS (COPY CWDCUST) SPLITS OFF A LEADING '+' IF THERE IS 00025200
025300* ONE; OTHERWISE THE WHOLE FIELD IS THE DIGIT STRING.             00025300
025400 220-VALIDATE-PHONE.                                              00025400
025500     MOVE CREQ-PHONE TO CUST-PHONE.                               00025500
025600     MOVE SPACES TO WS-PHONE-SCRATCH.                             00025600
025700     IF CUST-PHONE-SIGN = '+'                                     00025700
025800         MOVE CUST-PHONE-DIGITS TO WS-PHONE-SCRATCH               00025800
025900     ELSE                                                         00025900
026000         MOVE CUST-PHONE        TO WS-PHONE-SCRATCH               00026000
026100     END-IF.                                                      00026100
026200     MOVE ZERO TO WS-BLANK-COUNT.                                 00026200
026300     INSPECT WS-PHONE-SCRATCH                                     00026300
026400         TALLYING WS-BLANK-COUNT FOR ALL SPACE.                   00026400
026500     COMPUTE WS-PHONE-LEN = 15 - WS-BLANK-COUNT.                  00026500
026600     MOVE 'N' TO WS-PHONE-BAD-SW.                                 00026600
026700     IF WS-PHONE-LEN < 7 OR WS-PHONE-LEN > 15                     00026700
026800         MOVE 'Y' TO WS-PHONE-BAD-SW                              00026800
026900     ELSE                                                         00026900
027000         PERFORM 225-SCAN-PHONE-DIGITS THRU 225-EXIT              00027000
027100             VARYING WS-PHONE-SUB FROM 1 BY 1                     00027100
027200             UNTIL WS-PHONE-SUB > WS-PHONE-LEN                    00027200
027300     END-IF.                                                      00027300
027400     IF WS-PHONE-BAD-SW = 'Y'                                     00027400
027500         MOVE 'Y'         TO WS-REJECT-SW                         00027500
027600         MOVE 'BAD PHONE' TO WS-REJECT-REASON                     00027600
027700     END-IF.                                                      00027700
027800 220-EXIT.                                                        00027800
027900     EXIT.                                                        00027900
028000                                                                  00028000
028100 225-SCAN-PHONE-DIGITS.                                           00028100
028200     IF WS-PHONE-CHAR(WS-PHONE-SUB) NOT NUMERIC                   00028200
028300         MOVE 'Y' TO WS-PHONE-BAD-SW                              00028300
028400     END-IF.                                                      00028400
028500 225-EXIT.                                                        00028500
028600     EXIT.                                                        00028600
028700                                                                  00028700
028800 230-CHECK-DUPLICATE-EMAIL.                                       00028800
028900     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00028900
029000     PERFORM 235-SCAN-FOR-EMAIL THRU 235-EXIT                     00029000
029100         VARYING WS-CUST-SUB FROM 1 BY 1                          00029100
029200         UNTIL WS-CUST-SUB > WS-CUST-COUNT OR WS-DUP-FOUND.       00029200
029300     IF WS-DUP-FOUND                                              00029300
029400         MOVE 'Y'         TO WS-REJECT-SW                         00029400
029500         MOVE 'DUP EMAIL' TO WS-REJECT-REASON                     00029500
029600     END-IF.                                                      00029600
029700 230-EXIT.                                                        00029700
029800     EXIT.                                                        00029800
029900                                                                  00029900
030000 235-SCAN-FOR-EMAIL.                                              00030000
030100     IF CT-EMAIL(WS-CUST-SUB) = CREQ-EMAIL                        00030100
030200         MOVE 'Y' TO WS-DUP-FOUND-SW                              00030200
030300     END-IF.                                                      00030300
030400 235-EXIT.                                                        00030400
030500     EXIT.                                                        00030500
030600                                                                  00030600
030700 250-ADD-CUSTOMER.                                                00030700
030800     ADD 1 TO WS-NEXT-CUST-ID.                                    00030800
030900     ADD 1 TO WS-CUST-COUNT.                                      00030900
031000     MOVE WS-NEXT-CUST-ID TO CT-ID(WS-CUST-COUNT).                00031000
031100     MOVE CREQ-NAME       TO CT-NAME(WS-CUST-COUNT).              00031100
031200     MOVE CREQ-EMAIL      TO CT-EMAIL(WS-CUST-COUNT).             00031200
031300     MOVE CREQ-PHONE      TO CT-PHONE(WS-CUST-COUNT).             00031300
031400 250-EXIT.                                                        00031400
031500     EXIT.                                                        00031500
031600                                                                  00031600
031700 700-OPEN-FILES.                                                  00031700
031800     OPEN INPUT  CUSTMST CUSTREG                                  00031800
031900          OUTPUT CUSTMST-OUT.                                     00031900
032000     IF WS-CUSTMST-STATUS NOT = '00'                              00032000
032100         DISPLAY 'ERROR OPENING CUSTMST. RC: ' WS-CUSTMST-STATUS  00032100
032200         MOVE 16 TO RETURN-CODE                                   00032200
032300     END-IF.                                                      00032300
032400     IF WS-CUSTREG-STATUS NOT = '00'                              00032400
032500         DISPLAY 'ERROR OPENING CUSTREG. RC: ' WS-CUSTREG-STATUS  00032500
032600         MOVE 16 TO RETURN-CODE                                   00032600
032700         MOVE 'Y' TO WS-CUSTREG-EOF                               00032700
032800     END-IF.                                                      00032800
032900                                                                  00032900
033000 710-LOAD-CUSTOMER-TABLE.                                         00033000
033100     READ CUSTMST INTO CWDCUST-REC                                00033100
033200         AT END MOVE '10' TO WS-CUSTMST-STATUS                    00033200
033300     END-READ.                                                    00033300
033400     IF WS-CUSTMST-STATUS = '00'                                  00033400
033500         ADD 1 TO WS-CUST-COUNT                                   00033500
033600         MOVE CUST-ID    TO CT-ID(WS-CUST-COUNT)                  00033600
033700         MOVE CUST-NAME  TO CT-NAME(WS-CUST-COUNT)                00033700
033800         MOVE CUST-EMAIL TO CT-EMAIL(WS-CUST-COUNT)               00033800
033900         MOVE CUST-PHONE TO CT-PHONE(WS-CUST-COUNT)               00033900
034000         IF CUST-ID > WS-NEXT-CUST-ID                             00034000
034100             MOVE CUST-ID TO WS-NEXT-CUST-ID                      00034100
034200         END-IF                                                   00034200
034300     END-IF.                                                      00034300
034400 710-EXIT.                                                        00034400
034500     EXIT.                                                        00034500
034600                                                                  00034600
034700 720-READ-REGISTRATION.                                           00034700
034800     READ CUSTREG INTO CWDCREQ-REC                                00034800
034900         AT END MOVE 'Y' TO WS-CUSTREG-EOF                        00034900
035000     END-READ.                                                    00035000
035100 720-EXIT.                                                        00035100
035200     EXIT.                                                        00035200
035300                                                                  00035300
035400 780-WRITE-CUSTOMER-TABLE.                                        00035400
035500     MOVE CT-ID(WS-CUST-SUB)    TO CUST-ID.                       00035500
035600     MOVE CT-NAME(WS-CUST-SUB)  TO CUST-NAME.                     00035600
035700     MOVE CT-EMAIL(WS-CUST-SUB) TO CUST-EMAIL.                    00035700
035800     MOVE CT-PHONE(WS-CUST-SUB) TO CUST-PHONE.                    00035800
035900     WRITE CUSTOUT-REC FROM CWDCUST-REC.                          00035900
036000 780-EXIT.                                                        00036000
036100     EXIT.                                                        00036100
036200                                                                  00036200
036300 790-CLOSE-FILES.                                                 00036300
036400     CLOSE CUSTMST CUSTMST-OUT CUSTREG.                           00036400
036500                                                                  00036500
036600 800-REPORT-RESULT.                                               00036600
036700     MOVE SPACES TO WS-AUDIT-LINE.                                00036700
036800     IF WS-IS-REJECTED                                            00036800
036900         MOVE 'REJECTED'        TO WS-AUD-RESULT                  00036900
037000         MOVE WS-REJECT-REASON  TO WS-AUD-REASON                  00037000
037100     ELSE                                                         00037100
037200         MOVE 'ACCEPTED'        TO WS-AUD-RESULT                  00037200
037300         MOVE SPACES            TO WS-AUD-REASON                  00037300
037400     END-IF.                                                      00037400
037500     MOVE CREQ-EMAIL TO WS-AUD-EMAIL.                             00037500
037600     DISPLAY WS-AUDIT-LINE.                                       00037600
037700 800-EXIT.                                                        00037700
037800     EXIT.                                                        00037800
037900                                                                  00037900
038000 850-DISPLAY-RUN-TOTALS.                                          00038000
038100     DISPLAY 'CWDCREG RUN TOTALS'.                                00038100
038200     DISPLAY '  REGISTRATIONS READ : ' WS-REQUESTS-READ.          00038200
038300     DISPLAY '  ACCEPTED           : ' WS-ACCEPTED-COUNT.         00038300
038400     DISPLAY '  REJECTED           : ' WS-REJECTED-COUNT.         00038400
038500 850-EXIT.                                                        00038500
038600     EXIT.                                                        00038600
