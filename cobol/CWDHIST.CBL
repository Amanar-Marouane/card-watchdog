000100****************************************************************  00000100
000200* CARD WATCHDOG SYSTEM                                            00000200
000300****************************************************************  00000300
000400* PROGRAM:  CWDHIST                                               00000400
000500*                                                                 00000500
000600* AUTHOR :  Doug Stout                                            00000600
000700*                                                                 00000700
000800* READS THE ACCEPTED-OPERATIONS LEDGER AND PRODUCES THE OPERATION 00000800
000900* HISTORY REPORT - ONE CARD, ONE OPERATION TYPE, A TIMESTAMP      00000900
001000* RANGE, OR ONE CUSTOMER'S OPERATIONS ACROSS ALL OF THEIR CARDS,  00001000
001100* DEPENDING ON WHAT THE OPERATOR PUNCHES ON THE HISTCRIT CARD.    00001100
001200* THE CARD MASTER IS READ ONLY TO MAP A CARD BACK TO ITS OWNER    00001200
001300* FOR THE CUSTOMER-LEVEL REQUESTS.                                00001300
001400*                                                                 00001400
001500* THIS IS AN ON-REQUEST JOB, RUN WHEN SOMEONE ASKS FOR A HISTORY  00001500
001600* LISTING - IT DOES NOT RUN AS PART OF THE NIGHTLY CWDAUTH CYCLE. 00001600
001700****************************************************************  00001700
001800*                                                                 00001800
001900* CHANGE LOG                                                      00001900
002000*   04/18/92  RHM  CR-00115   INITIAL WRITE - CARD-ID FILTER ONLY.00002000
002100*   02/09/94  RHM  CR-00149   ADDED THE OPERATION-TYPE FILTER.    00002100
002200*   07/21/96  PJK  CR-00274   ADDED THE TIMESTAMP RANGE FILTER AND00002200
002300*                              THE FROM-GREATER-THAN-TO REJECT.   00002300
002400*   09/02/98  LKT  Y2K-0041   OP-TIMESTAMP AND THE HISTCRIT RANGE 00002400
002500*                              FIELDS WIDENED TO CCYY - SEE       00002500
002600*                              CWDOPER AND CWDHCRT COPYBOOKS.  NO 00002600
002700*                              LOGIC CHANGE HERE, JUST RECOMPILE. 00002700
002800*   03/11/99  LKT  CR-00360   ADDED THE CUSTOMER-LEVEL REQUEST -  00002800
002900*                              AUDIT WANTED ONE LISTING OF ALL OF 00002900
003000*                              A CUSTOMER'S CARDS TOGETHER INSTEAD00003000
003100*                              OF RUNNING THE JOB ONCE PER CARD.  00003100
003200*   02/02/01  PJK  CR-00421   ADDED A PAGE-OVERFLOW CHECK TO      00003200
003300*                              810-REPORT-DETAIL-LINE - AUDIT     00003300
003400*                              HIT AN ABEND ON A CUSTOMER WITH    00003400
003500*                              OVER 60 OPERATIONS, RUNNING OFF    00003500
003600*                              THE BOTTOM OF THE PRINT PAGE.      00003600
003700****************************************************************  00003700
003800 IDENTIFICATION DIVISION.                                         00003800
003900 PROGRAM-ID. CWDHIST.                                             00003900
004000 AUTHOR. DOUG STOUT.                                              00004000
004100 INSTALLATION. CONSUMER CARD SYSTEMS GROUP.                       00004100
004200 DATE-WRITTEN. 04/18/92.                                          00004200
004300 DATE-COMPILED.                                                   00004300
004400 SECURITY. CONFIDENTIAL - CARDHOLDER DATA - SEE SECURITY OFFICER  00004400
004500     BEFORE GRANTING READ ACCESS TO ANY OUTPUT OF THIS PROGRAM.   00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER. IBM-370.                                        00004800
004900 OBJECT-COMPUTER. IBM-370.                                        00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     C01 IS TOP-OF-FORM.                                          00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400                                                                  00005400
005500     SELECT CARDMST ASSIGN TO CARDMST                             00005500
005600         ACCESS IS SEQUENTIAL                                     00005600
005700         FILE STATUS  IS  WS-CARDMST-STATUS.                      00005700
005800                                                                  00005800
005900     SELECT OPLEDGR ASSIGN TO OPLEDGR                             00005900
006000         ACCESS IS SEQUENTIAL                                     00006000
006100         FILE STATUS  IS  WS-OPLEDGR-STATUS.                      00006100
006200                                                                  00006200
006300     SELECT HISTCRIT ASSIGN TO HISTCRIT                           00006300
006400         ACCESS IS SEQUENTIAL                                     00006400
006500         FILE STATUS  IS  WS-HISTCRIT-STATUS.                     00006500
006600                                                                  00006600
006700     SELECT HISTRPT ASSIGN TO HISTRPT                             00006700
006800         FILE STATUS  IS  WS-HISTRPT-STATUS.                      00006800
006900                                                                  00006900
007000****************************************************************  00007000
007100 DATA DIVISION.                                                   00007100
007200 FILE SECTION.                                                    00007200
007300                                                                  00007300
007400 FD  CARDMST                                                      00007400
007500     RECORDING MODE IS F.                                         00007500
007600 01  CARDMST-REC                PIC X(80).                        00007600
007700                                                                  00007700
007800 FD  OPLEDGR                                                      00007800
007900     RECORDING MODE IS F.                                         00007900
008000 01  OPLEDGR-REC                PIC X(80).                        00008000
008100                                                                  00008100
008200 FD  HISTCRIT                                                     00008200
008300     RECORDING MODE IS F.                                         00008300
008400 01  HISTCRIT-REC               PIC X(80).                        00008400
008500                                                                  00008500
008600 FD  HISTRPT                                                      00008600
008700     RECORDING MODE IS F.                                         00008700
008800 01  REPORT-RECORD              PIC X(132).                       00008800
008900                                                                  00008900
009000****************************************************************  00009000
009100 WORKING-STORAGE SECTION.                                         00009100
009200****************************************************************  00009200
009300*                                                                 00009300
009400 01  SYSTEM-DATE-AND-TIME.                                        00009400
009500     05  CURRENT-DATE.                                            00009500
009600         10  CURRENT-CCYY        PIC 9(4).                        00009600
009700         10  CURRENT-MONTH       PIC 9(2).                        00009700
009800         10  CURRENT-DAY         PIC 9(2).                        00009800
009900     05  CURRENT-TIME.                                            00009900
010000         10  CURRENT-HOUR        PIC 9(2).                        00010000
010100         10  CURRENT-MINUTE      PIC 9(2).                        00010100
010200         10  CURRENT-SECOND      PIC 9(2).                        00010200
010300         10  CURRENT-HNDSEC      PIC 9(2).                        00010300
010400     05  FILLER                  PIC X(04).                       00010400
010500*                                                                 00010500
010600 COPY CWDCARD.                                                    00010600
010700*                                                                 00010700
010800 COPY CWDOPER.                                                    00010800
010900*                                                                 00010900
011000 COPY CWDHCRT.                                                    00011000
011100*                                                                 00011100
011200 01  WS-FIELDS.                                                   00011200
011300     05  WS-CARDMST-STATUS       PIC X(2)  VALUE SPACES.          00011300
011400     05  WS-OPLEDGR-STATUS       PIC X(2)  VALUE SPACES.          00011400
011500     05  WS-HISTCRIT-STATUS      PIC X(2)  VALUE SPACES.          00011500
011600     05  WS-HISTRPT-STATUS       PIC X(2)  VALUE SPACES.          00011600
011700     05  WS-OPLEDGR-EOF          PIC X     VALUE 'N'.             00011700
011800     05  WS-CRIT-BAD-SW          PIC X     VALUE 'N'.             00011800
011900         88  WS-CRIT-IS-BAD             VALUE 'Y'.                00011900
012000     05  WS-FILTER-SW            PIC X     VALUE 'Y'.             00012000
012100         88  WS-FILTER-PASSED           VALUE 'Y'.                00012100
012200     05  WS-CARD-MATCH-SW        PIC X     VALUE 'N'.             00012200
012300         88  WS-CARD-IS-OWNED           VALUE 'Y'.                00012300
012400     05  FILLER                  PIC X(02).                       00012400
012500*                                                                 00012500
012600 01  WS-SUBSCRIPTS.                                               00012600
012700     05  WS-CARD-SUB             PIC 9(5) COMP.                   00012700
012800     05  FILLER                  PIC X(02).                       00012800
012900*                                                                 00012900
013000* CARD TABLE - LOADED FROM CARDMST SOLELY TO MAP A CARD-ID BACK   00013000
013100* TO ITS OWNING CUSTOMER FOR THE CUSTOMER-LEVEL REQUEST.          00013100
013200 01  WS-CARD-TABLE.                                               00013200
013300     05  WS-CARD-COUNT           PIC 9(5) COMP VALUE ZERO.        00013300
013400     05  WS-CARD-ENTRY OCCURS 1 TO 5000 TIMES                     00013400
013500             DEPENDING ON WS-CARD-COUNT.                          00013500
013600         10  CT-ID               PIC 9(6).                        00013600
013700         10  CT-USER-ID          PIC 9(6).                        00013700
013800*                                                                 00013800
013900 01  WS-HIST-TOTALS.                                              00013900
014000     05  WS-HIST-COUNT           PIC S9(7) COMP-3 VALUE +0.       00014000
014100     05  WS-HIST-AMOUNT          PIC S9(9)V99 COMP-3 VALUE +0.    00014100
014200*                                                                 00014200
014300 01  RPT-HEADER1.                                                 00014300
014400     05  FILLER                  PIC X(23)                        00014400
014500                   VALUE 'CWDHIST - OPERATION    '.               00014500
014600     05  FILLER                  PIC X(17)                        00014600
014700                   VALUE 'HISTORY   DATE: '.                      00014700
014800     05  RPT-MM                  PIC 99.                          00014800
014900     05  FILLER                  PIC X     VALUE '/'.             00014900
015000     05  RPT-DD                  PIC 99.                          00015000
015100     05  FILLER                  PIC X     VALUE '/'.             00015100
015200     05  RPT-CCYY                PIC 9999.                        00015200
015300     05  FILLER                  PIC X(20)                        00015300
015400                    VALUE ' (mm/dd/ccyy) TIME: '.                 00015400
015500     05  RPT-HH                  PIC 99.                          00015500
015600     05  FILLER                  PIC X     VALUE ':'.             00015600
015700     05  RPT-MIN                 PIC 99.                          00015700
015800     05  FILLER                  PIC X     VALUE ':'.             00015800
015900     05  RPT-SS                  PIC 99.                          00015900
016000     05  FILLER                  PIC X(54) VALUE SPACES.          00016000
016100 01  RPT-CRITERIA-LINE.                                           00016100
016200     05  FILLER PIC X(10) VALUE 'SELECTED: '.                     00016200
016300     05  RPT-CRIT-CARD     PIC X(20).                             00016300
016400     05  RPT-CRIT-TYPE     PIC X(20).                             00016400
016500     05  RPT-CRIT-CUST     PIC X(20).                             00016500
016600     05  FILLER PIC X(62) VALUE SPACES.                           00016600
016700 01  RPT-DETAIL-HDR.                                              00016700
016800     05  FILLER PIC X(17) VALUE 'DATE        TIME '.              00016800
016900     05  FILLER PIC X(17) VALUE 'TYPE             '.              00016900
017000     05  FILLER PIC X(14) VALUE 'AMOUNT       '.                  00017000
017100     05  FILLER PIC X(22) VALUE 'LOCATION              '.         00017100
017200     05  FILLER PIC X(62) VALUE SPACES.                           00017200
017300 01  RPT-DETAIL-LINE.                                             00017300
017400     05  RPT-CCYY2               PIC 9999.                        00017400
017500     05  FILLER                  PIC X     VALUE '-'.             00017500
017600     05  RPT-MM2                 PIC 99.                          00017600
017700     05  FILLER                  PIC X     VALUE '-'.             00017700
017800     05  RPT-DD2                 PIC 99.                          00017800
017900     05  FILLER                  PIC X     VALUE SPACE.           00017900
018000     05  RPT-HH2                 PIC 99.                          00018000
018100     05  FILLER                  PIC X     VALUE ':'.             00018100
018200     05  RPT-MIN2                PIC 99.                          00018200
018300     05  FILLER                  PIC X(2)  VALUE SPACES.          00018300
018400     05  RPT-TYPE                PIC X(15).                       00018400
018500     05  FILLER                  PIC X(2)  VALUE SPACES.          00018500
018600     05  RPT-AMOUNT              PIC ZZ,ZZZ,ZZ9.99.               00018600
018700     05  FILLER                  PIC X(3)  VALUE SPACES.          00018700
018800     05  RPT-LOCATION            PIC X(20).                       00018800
018900     05  FILLER                  PIC X(58) VALUE SPACES.          00018900
019000 01  RPT-TOTALS-LINE.                                             00019000
019100     05  RPT-TOT-LABEL           PIC X(30).                       00019100
019200     05  RPT-TOT-VALUE           PIC ZZZ,ZZZ,ZZ9.                 00019200
019300     05  FILLER                  PIC X(91) VALUE SPACES.          00019300
019400 01  RPT-TOTALS-AMT-LINE.                                         00019400
019500     05  RPT-TOTAMT-LABEL        PIC X(30).                       00019500
019600     05  RPT-TOTAMT-VALUE        PIC ZZ,ZZZ,ZZZ,ZZ9.99.           00019600
019700     05  FILLER                  PIC X(85) VALUE SPACES.          00019700
019800*                                                                 00019800
019900****************************************************************  00019900
020000 PROCEDURE DIVISION.                                              00020000
020100****************************************************************  00020100
020200 000-MAIN.                                                        00020200
020300     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00020300
020400     ACCEPT CURRENT-TIME FROM TIME.                               00020400
020500     DISPLAY 'CWDHIST STARTED - RUN DATE ' CURRENT-DATE.          00020500
020600                                                                  00020600
020700     PERFORM 700-OPEN-FILES.                                      00020700
020800     PERFORM 705-READ-CRITERIA THRU 705-EXIT.                     00020800
020900     PERFORM 708-VALIDATE-CRITERIA THRU 708-EXIT.                 00020900
021000                                                                  00021000
021100     IF WS-CRIT-IS-BAD                                            00021100
021200         DISPLAY 'HISTCRIT REJECTED - FROM-TIMESTAMP IS AFTER '   00021200
021300             'THE TO-TIMESTAMP.  NO REPORT PRODUCED.'             00021300
021400         MOVE 16 TO RETURN-CODE                                   00021400
021500     ELSE                                                         00021500
021600         PERFORM 710-LOAD-CARD-TABLE THRU 710-EXIT                00021600
021700             UNTIL WS-CARDMST-STATUS = '10'                       00021700
021800         PERFORM 715-INIT-REPORT THRU 715-EXIT                    00021800
021900         PERFORM 720-READ-LEDGER THRU 720-EXIT                    00021900
022000         PERFORM 100-PROCESS-LEDGER-ENTRY THRU 100-EXIT           00022000
022100             UNTIL WS-OPLEDGR-EOF = 'Y'                           00022100
022200         PERFORM 850-REPORT-HIST-TOTALS THRU 850-EXIT             00022200
022300     END-IF.                                                      00022300
022400                                                                  00022400
022500     PERFORM 790-CLOSE-FILES.                                     00022500
022600     GOBACK.                                                      00022600
022700                                                                  00022700
022800 100-PROCESS-LEDGER-ENTRY.                                        00022800
022900     PERFORM 200-APPLY-FILTERS THRU 200-EXIT.                     00022900
023000     IF WS-FILTER-PASSED                                          00023000
023100         PERFORM 810-REPORT-DETAIL-LINE THRU 810-EXIT             00023100
023200         ADD 1 TO WS-HIST-COUNT                                   00023200
023300         ADD OP-AMOUNT TO WS-HIST-AMOUNT                          00023300
023400     END-IF.                                                      00023400
023500     PERFORM 720-READ-LEDGER THRU 720-EXIT.                       00023500
023600 100-EXIT.                                                        00023600
023700     EXIT.                                                        00023700
023800                                                                  00023800
023900* APPLIES EVERY CRITERION PUNCHED ON THE HISTCRIT CARD TO THE     00023900
024000* CURRENT LEDGER ENTRY.  A ZERO OR SPACE CRITERION FIELD MEANS    00024000
024100* THAT CRITERION IS NOT IN USE.  HC-CUST-ID, WHEN PRESENT,        00024100
024200* OVERRIDES HC-CARD-ID - SEE 210-.                                00024200
024300 200-APPLY-FILTERS.                                               00024300
024400     MOVE 'Y' TO WS-FILTER-SW.                                    00024400
024500     IF HC-CUST-ID NOT = ZERO                                     00024500
024600         PERFORM 210-CHECK-CUSTOMER-CARD THRU 210-EXIT            00024600
024700     ELSE                                                         00024700
024800         IF HC-CARD-ID NOT = ZERO                                 00024800
024900             IF OP-CARD-ID NOT = HC-CARD-ID                       00024900
025000                 MOVE 'N' TO WS-FILTER-SW                         00025000
025100             END-IF                                               00025100
025200         END-IF                                                   00025200
025300     END-IF.                                                      00025300
025400     IF WS-FILTER-PASSED AND HC-TYPE NOT = SPACES                 00025400
025500         IF OP-TYPE NOT = HC-TYPE                                 00025500
025600             MOVE 'N' TO WS-FILTER-SW                             00025600
025700         END-IF                                                   00025700
025800     END-IF.                                                      00025800
025900     IF WS-FILTER-PASSED                                          00025900
026000         AND (HC-FROM-TS NOT = ZERO OR HC-TO-TS NOT = ZERO)       00026000
026100         IF OP-TIMESTAMP < HC-FROM-TS OR OP-TIMESTAMP > HC-TO-TS  00026100
026200             MOVE 'N' TO WS-FILTER-SW                             00026200
026300         END-IF                                                   00026300
026400     END-IF.                                                      00026400
026500 200-EXIT.                                                        00026500
026600     EXIT.                                                        00026600
026700                                                                  00026700
026800 210-CHECK-CUSTOMER-CARD.                                         00026800
026900     MOVE 'N' TO WS-CARD-MATCH-SW.                                00026900
027000     PERFORM 215-SCAN-CARD-TABLE THRU 215-EXIT                    00027000
027100         VARYING WS-CARD-SUB FROM 1 BY 1                          00027100
027200         UNTIL WS-CARD-SUB > WS-CARD-COUNT                        00027200
027300            OR WS-CARD-IS-OWNED.                                  00027300
027400     IF NOT WS-CARD-IS-OWNED                                      00027400
027500         MOVE 'N' TO WS-FILTER-SW                                 00027500
027600     END-IF.                                                      00027600
027700 210-EXIT.                                                        00027700
027800     EXIT.                                                        00027800
027900                                                                  00027900
028000 215-SCAN-CARD-TABLE.                                             00028000
028100     IF CT-ID(WS-CARD-SUB) = OP-CARD-ID                           00028100
028200             AND CT-USER-ID(WS-CARD-SUB) = HC-CUST-ID             00028200
028300         MOVE 'Y' TO WS-CARD-MATCH-SW                             00028300
028400     END-IF.                                                      00028400
028500 215-EXIT.                                                        00028500
028600     EXIT.                                                        00028600
028700                                                                  00028700
028800 700-OPEN-FILES.                                                  00028800
028900     OPEN INPUT  CARDMST OPLEDGR HISTCRIT                         00028900
029000          OUTPUT HISTRPT.                                         00029000
029100     IF WS-CARDMST-STATUS NOT = '00'                              00029100
029200         DISPLAY 'ERROR OPENING CARDMST. RC: ' WS-CARDMST-STATUS  00029200
029300         MOVE 16 TO RETURN-CODE                                   00029300
029400     END-IF.                                                      00029400
029500     IF WS-OPLEDGR-STATUS NOT = '00'                              00029500
029600         DISPLAY 'ERROR OPENING OPLEDGR. RC: ' WS-OPLEDGR-STATUS  00029600
029700         MOVE 16 TO RETURN-CODE                                   00029700
029800         MOVE 'Y' TO WS-OPLEDGR-EOF                               00029800
029900     END-IF.                                                      00029900
030000     IF WS-HISTCRIT-STATUS NOT = '00'                             00030000
030100         DISPLAY 'ERROR OPENING HISTCRIT. RC: ' WS-HISTCRIT-STATUS00030100
030200         MOVE 16 TO RETURN-CODE                                   00030200
030300     END-IF.                                                      00030300
030400                                                                  00030400
030500 705-READ-CRITERIA.                                               00030500
030600     READ HISTCRIT INTO CWDHCRT-REC                               00030600
030700         AT END MOVE '10' TO WS-HISTCRIT-STATUS                   00030700
030800     END-READ.                                                    00030800
030900     IF WS-HISTCRIT-STATUS NOT = '00'                             00030900
031000         MOVE ZEROS  TO HC-CARD-ID HC-FROM-TS HC-TO-TS HC-CUST-ID 00031000
031100         MOVE SPACES TO HC-TYPE                                   00031100
031200     END-IF.                                                      00031200
031300 705-EXIT.                                                        00031300
031400     EXIT.                                                        00031400
031500                                                                  00031500
031600 708-VALIDATE-CRITERIA.                                           00031600
031700     IF HC-FROM-TS NOT = ZERO AND HC-TO-TS NOT = ZERO             00031700
031800         IF HC-FROM-TS > HC-TO-TS                                 00031800
031900             MOVE 'Y' TO WS-CRIT-BAD-SW                           00031900
032000         END-IF                                                   00032000
032100     END-IF.                                                      00032100
032200 708-EXIT.                                                        00032200
032300     EXIT.                                                        00032300
032400                                                                  00032400
032500 710-LOAD-CARD-TABLE.                                             00032500
032600     READ CARDMST INTO CWDCARD-REC                                00032600
032700         AT END MOVE '10' TO WS-CARDMST-STATUS                    00032700
032800     END-READ.                                                    00032800
032900     IF WS-CARDMST-STATUS = '00'                                  00032900
033000         ADD 1 TO WS-CARD-COUNT                                   00033000
033100         MOVE CARD-ID      TO CT-ID(WS-CARD-COUNT)                00033100
033200         MOVE CARD-USER-ID TO CT-USER-ID(WS-CARD-COUNT)           00033200
033300     END-IF.                                                      00033300
033400 710-EXIT.                                                        00033400
033500     EXIT.                                                        00033500
033600                                                                  00033600
033700 715-INIT-REPORT.                                                 00033700
033800     MOVE CURRENT-MONTH  TO RPT-MM.                               00033800
033900     MOVE CURRENT-DAY    TO RPT-DD.                               00033900
034000     MOVE CURRENT-CCYY   TO RPT-CCYY.                             00034000
034100     MOVE CURRENT-HOUR   TO RPT-HH.                               00034100
034200     MOVE CURRENT-MINUTE TO RPT-MIN.                              00034200
034300     MOVE CURRENT-SECOND TO RPT-SS.                               00034300
034400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00034400
034500                                                                  00034500
034600     IF HC-CUST-ID NOT = ZERO                                     00034600
034700         MOVE HC-CUST-ID TO RPT-CRIT-CUST                         00034700
034800     ELSE                                                         00034800
034900         MOVE 'ALL'      TO RPT-CRIT-CUST                         00034900
035000     END-IF.                                                      00035000
035100     IF HC-CARD-ID NOT = ZERO                                     00035100
035200         MOVE HC-CARD-ID TO RPT-CRIT-CARD                         00035200
035300     ELSE                                                         00035300
035400         MOVE 'ALL'      TO RPT-CRIT-CARD                         00035400
035500     END-IF.                                                      00035500
035600     IF HC-TYPE NOT = SPACES                                      00035600
035700         MOVE HC-TYPE    TO RPT-CRIT-TYPE                         00035700
035800     ELSE                                                         00035800
035900         MOVE 'ALL'      TO RPT-CRIT-TYPE                         00035900
036000     END-IF.                                                      00036000
036100     WRITE REPORT-RECORD FROM RPT-CRITERIA-LINE AFTER 2.          00036100
036200     WRITE REPORT-RECORD FROM RPT-DETAIL-HDR AFTER 2.             00036200
036300 715-EXIT.                                                        00036300
036400     EXIT.                                                        00036400
036500                                                                  00036500
036600 720-READ-LEDGER.                                                 00036600
036700     READ OPLEDGR INTO CWDOPER-REC                                00036700
036800         AT END MOVE 'Y' TO WS-OPLEDGR-EOF                        00036800
036900     END-READ.                                                    00036900
037000 720-EXIT.                                                        00037000
037100     EXIT.                                                        00037100
037200                                                                  00037200
037300 790-CLOSE-FILES.                                                 00037300
037400     CLOSE CARDMST OPLEDGR HISTCRIT HISTRPT.                      00037400
037500                                                                  00037500
037600 810-REPORT-DETAIL-LINE.                                          00037600
037700     MOVE OP-DATE-CCYY TO RPT-CCYY2.                              00037700
037800     MOVE OP-DATE-MM   TO RPT-MM2.                                00037800
037900     MOVE OP-DATE-DD   TO RPT-DD2.                                00037900
038000     MOVE OP-TIME(1:2) TO RPT-HH2.                                00038000
038100     MOVE OP-TIME(3:2) TO RPT-MIN2.                               00038100
038200     MOVE OP-TYPE      TO RPT-TYPE.                               00038200
038300     MOVE OP-AMOUNT    TO RPT-AMOUNT.                             00038300
038400     MOVE OP-LOCATION  TO RPT-LOCATION.                           00038400
038500     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00038500
038600 810-EXIT.                                                        00038600
038700     EXIT.                                                        00038700
038800                                                                  00038800
038900 850-REPORT-HIST-TOTALS.                                          00038900
039000     MOVE 'OPERATIONS LISTED'       TO RPT-TOT-LABEL.             00039000
039100     MOVE WS-HIST-COUNT             TO RPT-TOT-VALUE.             00039100
039200     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 2.            00039200
039300                                                                  00039300
039400     MOVE 'TOTAL AMOUNT'            TO RPT-TOTAMT-LABEL.          00039400
039500     MOVE WS-HIST-AMOUNT            TO RPT-TOTAMT-VALUE.          00039500
039600     WRITE REPORT-RECORD FROM RPT-TOTALS-AMT-LINE.                00039600
039700 850-EXIT.                                                        00039700
039800     EXIT.                                                        00039800
