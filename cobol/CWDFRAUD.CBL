000100****************************************************************  00000100
000200* CARD WATCHDOG SYSTEM                                            00000200
000300****************************************************************  00000300
000400* PROGRAM:  CWDFRAUD                                              00000400
000500*                                                                 00000500
000600* AUTHOR :  P J Kaler                                             00000600
000700*                                                                 00000700
000800* RULE-BY-RULE FRAUD SCREEN, CALLED ONCE PER REQUEST BY CWDAUTH.  00000800
000900* CHECKED IN ORDER, FIRST HIT WINS: NON-ACTIVE CARD, HIGH AMOUNT, 00000900
001000* RAPID GEOGRAPHICAL CHANGE, BURST OF TRANSACTIONS, ESCALATION ON 00001000
001100* PRIOR WARNINGS.  APPLIES THE STATUS DOWNGRADE DIRECTLY TO THE   00001100
001200* CALLER'S CARD-TABLE ENTRY (LK-CARD-STATUS IS PASSED BY          00001200
001300* REFERENCE) AND HANDS BACK THE ALERT LEVEL/TEXT THE CALLER       00001300
001400* FILES TO THE FRAUD ALERT FILE.                                  00001400
001500*                                                                 00001500
001600* THE GEOGRAPHY AND BURST RULES NEED ELAPSED TIME BETWEEN TWO     00001600
001700* CCYYMMDDHHMMSS TIMESTAMPS.  700-CALC-SECONDS TURNS A TIMESTAMP  00001700
001800* INTO SECONDS SINCE 01/01/1900 SO THE COMPARISON WORKS ACROSS A  00001800
001900* MIDNIGHT OR MONTH-END BOUNDARY WITHOUT INTRINSIC FUNCTIONS.     00001900
002000* LEAP YEARS ARE EVERY FOURTH YEAR ONLY - FINE FOR THE 1900-2099  00002000
002100* RANGE THIS SYSTEM RUNS IN, NOT A GENERAL CALENDAR ROUTINE.      00002100
002200*                                                                 00002200
002300* CHANGE LOG                                                      00002300
002400*   03/02/97  PJK  CR-00301   INITIAL WRITE - SPLIT OUT OF CWDAUTH00002400
002500*                             SO THE RULES CAN BE UNIT TESTED     00002500
002600*                             ALONE.  NON-ACTIVE-CARD AND HIGH-   00002600
002700*                             AMOUNT RULES ONLY.                  00002700
002800*   09/02/98  LKT  Y2K-0041   LK-OP-TIMESTAMP WIDENED TO CCYY -   00002800
002900*                             700-CALC-SECONDS REWRITTEN TO TAKE  00002900
003000*                             A 4-DIGIT CCYY, NO WINDOWING.       00003000
003100*   08/30/01  RHM  CR-00412   ADDED THE ESCALATION RULE (PRIOR    00003100
003200*                             WARNING COUNT NOW PASSED IN BY      00003200
003300*                             CWDAUTH).                           00003300
003400*   05/17/04  PJK  CR-00468   ADDED RAPID-GEOGRAPHICAL-CHANGE AND 00003400
003500*                             BURST-OF-TRANSACTIONS RULES, BOTH   00003500
003600*                             NEEDING THE CARD'S RECENT HISTORY - 00003600
003700*                             NOW A CALL PARAMETER.               00003700
003800*   01/19/06  RHM  CR-00512   000-MAIN'S IF NOT LK-FRAUD-WAS-HIT  00003800
003900*                             NESTING WAS HARD TO FOLLOW WITH FIVE00003900
004000*                             RULES - CHANGED THE DISPATCH BACK TO00004000
004100*                             THE OLD GO TO 000-EXIT SHORT-CIRCUIT00004100
004200*                             STYLE USED ELSEWHERE IN THIS SHOP.  00004200
004300*                             NO CHANGE TO ANY RULE PARAGRAPH.    00004300
004400****************************************************************  00004400
004500 IDENTIFICATION DIVISION.                                         00004500
004600 PROGRAM-ID. CWDFRAUD.                                            00004600
004700 AUTHOR. P J KALER.                                               00004700
004800 INSTALLATION. CONSUMER CARD SYSTEMS GROUP.                       00004800
004900 DATE-WRITTEN. 03/02/97.                                          00004900
005000 DATE-COMPILED.                                                   00005000
005100 SECURITY. CONFIDENTIAL - CARDHOLDER DATA - SEE SECURITY OFFICER  00005100
005200     BEFORE GRANTING READ ACCESS TO ANY OUTPUT OF THIS PROGRAM.   00005200
005300 ENVIRONMENT DIVISION.                                            00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SOURCE-COMPUTER. IBM-370.                                        00005500
005600 OBJECT-COMPUTER. IBM-370.                                        00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     C01 IS TOP-OF-FORM.                                          00005800
005900****************************************************************  00005900
006000 DATA DIVISION.                                                   00006000
006100 WORKING-STORAGE SECTION.                                         00006100
006200****************************************************************  00006200
006300*                                                                 00006300
006400* CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR -   00006400
006500* LOADED AS FILLER VALUES AND RE-VIEWED AS A TABLE BELOW.         00006500
006600 01  WS-CUM-DAYS-VALUES.                                          00006600
006700     05  FILLER                  PIC 9(3) VALUE 000.              00006700
006800     05  FILLER                  PIC 9(3) VALUE 031.              00006800
006900     05  FILLER                  PIC 9(3) VALUE 059.              00006900
007000     05  FILLER                  PIC 9(3) VALUE 090.              00007000
007100     05  FILLER                  PIC 9(3) VALUE 120.              00007100
007200     05  FILLER                  PIC 9(3) VALUE 151.              00007200
007300     05  FILLER                  PIC 9(3) VALUE 181.              00007300
007400     05  FILLER                  PIC 9(3) VALUE 212.              00007400
007500     05  FILLER                  PIC 9(3) VALUE 243.              00007500
007600     05  FILLER                  PIC 9(3) VALUE 273.              00007600
007700     05  FILLER                  PIC 9(3) VALUE 304.              00007700
007800     05  FILLER                  PIC 9(3) VALUE 334.              00007800
007900 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.              00007900
008000     05  WS-CUM-DAYS             PIC 9(3) OCCURS 12 TIMES.        00008000
008100*                                                                 00008100
008200* SCRATCH TIMESTAMP USED BY 700-CALC-SECONDS - LOADED WITH        00008200
008300* WHICHEVER TIMESTAMP (THE NEW OPERATION OR A HISTORY ENTRY)      00008300
008400* NEEDS CONVERTING, ONE AT A TIME.                                00008400
008500 01  WS-CALC-TIMESTAMP           PIC 9(14) VALUE ZEROS.           00008500
008600 01  WS-CALC-TS-PARTS REDEFINES WS-CALC-TIMESTAMP.                00008600
008700     05  WS-CALC-DATE.                                            00008700
008800         10  WS-CALC-CCYY        PIC 9(4).                        00008800
008900         10  WS-CALC-MM          PIC 9(2).                        00008900
009000         10  WS-CALC-DD          PIC 9(2).                        00009000
009100     05  WS-CALC-TIME.                                            00009100
009200         10  WS-CALC-HH          PIC 9(2).                        00009200
009300         10  WS-CALC-MI          PIC 9(2).                        00009300
009400         10  WS-CALC-SS          PIC 9(2).                        00009400
009500*                                                                 00009500
009600 01  WS-DATE-CALC-FIELDS.                                         00009600
009700     05  WS-YEARS-SINCE-1900     PIC S9(4) COMP.                  00009700
009800     05  WS-LEAP-DAYS            PIC S9(4) COMP.                  00009800
009900     05  WS-DAYS-SINCE-EPOCH     PIC S9(7) COMP.                  00009900
010000     05  WS-MM-SUB               PIC 9(2)  COMP.                  00010000
010100     05  WS-LEAP-TEST-QUOT       PIC S9(4) COMP.                  00010100
010200     05  WS-LEAP-TEST-REM        PIC S9(4) COMP.                  00010200
010300     05  FILLER                  PIC X(02).                       00010300
010400*                                                                 00010400
010500 01  WS-SECONDS-FIELDS.                                           00010500
010600     05  WS-CALC-SECONDS         PIC S9(11) COMP.                 00010600
010700     05  WS-NEW-OP-SECONDS       PIC S9(11) COMP.                 00010700
010800     05  WS-TIME-DIFF-SECONDS    PIC S9(11) COMP.                 00010800
010900     05  WS-BURST-THRESH-SECONDS PIC S9(11) COMP.                 00010900
011000     05  FILLER                  PIC X(02).                       00011000
011100*                                                                 00011100
011200 01  WS-RULE-FIELDS.                                              00011200
011300     05  WS-HIST-SUB             PIC 9(4)     COMP.               00011300
011400     05  WS-BURST-COUNT          PIC 9(4)     COMP.               00011400
011500     05  WS-AMOUNT-THRESHOLD     PIC S9(7)V99 COMP-3.             00011500
011600     05  WS-AMOUNT-THRESH-150    PIC S9(7)V99 COMP-3.             00011600
011700     05  WS-GEO-HIT-SW           PIC X(1)     VALUE 'N'.          00011700
011800         88  WS-GEO-WAS-HIT             VALUE 'Y'.                00011800
011900     05  FILLER                  PIC X(02).                       00011900
012000*                                                                 00012000
012100****************************************************************  00012100
012200 LINKAGE SECTION.                                                 00012200
012300****************************************************************  00012300
012400*                                                                 00012400
012500 01  LK-OP-TIMESTAMP              PIC 9(14).                      00012500
012600 01  LK-OP-TS-PARTS REDEFINES LK-OP-TIMESTAMP.                    00012600
012700     05  LK-OP-DATE               PIC 9(8).                       00012700
012800     05  LK-OP-TIME               PIC 9(6).                       00012800
012900 01  LK-OP-AMOUNT                 PIC S9(7)V99 COMP-3.            00012900
013000 01  LK-OP-LOCATION               PIC X(20).                      00013000
013100 01  LK-CARD-ID                   PIC 9(6).                       00013100
013200 01  LK-CARD-STATUS                PIC X(09).                     00013200
013300     88  LK-CARD-IS-ACTIVE        VALUE 'ACTIVE'.                 00013300
013400     88  LK-CARD-IS-SUSPENDED     VALUE 'SUSPENDED'.              00013400
013500     88  LK-CARD-IS-BLOCKED       VALUE 'BLOCKED'.                00013500
013600     88  LK-CARD-IS-EXPIRED       VALUE 'EXPIRED'.                00013600
013700 01  LK-CARD-TYPE                 PIC X(07).                      00013700
013800     88  LK-CARD-IS-DEBIT         VALUE 'DEBIT'.                  00013800
013900     88  LK-CARD-IS-CREDIT        VALUE 'CREDIT'.                 00013900
014000     88  LK-CARD-IS-PREPAID       VALUE 'PREPAID'.                00014000
014100 01  LK-CARD-HISTORY.                                             00014100
014200     05  LK-HIST-COUNT            PIC 9(4) COMP.                  00014200
014300     05  LK-HIST-ENTRY OCCURS 1 TO 500 TIMES                      00014300
014400             DEPENDING ON LK-HIST-COUNT.                          00014400
014500         10  LK-HIST-TIMESTAMP    PIC 9(14).                      00014500
014600         10  LK-HIST-LOCATION     PIC X(20).                      00014600
014700 01  LK-CARD-WARN-COUNT           PIC 9(4) COMP.                  00014700
014800 01  LK-FRAUD-RESULT.                                             00014800
014900     05  LK-FRAUD-HIT-SW          PIC X(1).                       00014900
015000         88  LK-FRAUD-WAS-HIT            VALUE 'Y'.               00015000
015100     05  LK-FRAUD-ALERT-LEVEL     PIC X(13).                      00015100
015200     05  LK-FRAUD-ALERT-DESC      PIC X(80).                      00015200
015300     05  FILLER                  PIC X(02).                       00015300
015400*                                                                 00015400
015500****************************************************************  00015500
015600 PROCEDURE DIVISION USING LK-OP-TIMESTAMP, LK-OP-AMOUNT,          00015600
015700         LK-OP-LOCATION, LK-CARD-ID, LK-CARD-STATUS,              00015700
015800         LK-CARD-TYPE, LK-CARD-HISTORY, LK-CARD-WARN-COUNT,       00015800
015900         LK-FRAUD-RESULT.                                         00015900
016000****************************************************************  00016000
016100                                                                  00016100
016200 000-MAIN.                                                        00016200
016300     MOVE 'N' TO LK-FRAUD-HIT-SW.                                 00016300
016400     MOVE SPACES TO LK-FRAUD-ALERT-LEVEL LK-FRAUD-ALERT-DESC.     00016400
016500                                                                  00016500
016600     MOVE LK-OP-TIMESTAMP TO WS-CALC-TIMESTAMP.                   00016600
016700     PERFORM 700-CALC-SECONDS THRU 700-EXIT.                      00016700
016800     MOVE WS-CALC-SECONDS TO WS-NEW-OP-SECONDS.                   00016800
016900                                                                  00016900
017000     PERFORM 100-CHECK-NONACTIVE THRU 100-EXIT.                   00017000
017100     IF LK-FRAUD-WAS-HIT                                          00017100
017200         GO TO 000-EXIT.                                          00017200
017300                                                                  00017300
017400     PERFORM 200-CHECK-HIGH-AMOUNT THRU 200-EXIT.                 00017400
017500     IF LK-FRAUD-WAS-HIT                                          00017500
017600         GO TO 000-EXIT.                                          00017600
017700                                                                  00017700
017800     PERFORM 300-CHECK-RAPID-GEO THRU 300-EXIT.                   00017800
017900     IF LK-FRAUD-WAS-HIT                                          00017900
018000         GO TO 000-EXIT.                                          00018000
018100                                                                  00018100
018200     PERFORM 400-CHECK-BURST THRU 400-EXIT.                       00018200
018300     IF LK-FRAUD-WAS-HIT                                          00018300
018400         GO TO 000-EXIT.                                          00018400
018500                                                                  00018500
018600     PERFORM 500-CHECK-ESCALATION THRU 500-EXIT.                  00018600
018700                                                                  00018700
018800 000-EXIT.                                                        00018800
018900     GOBACK.                                                      00018900
019000                                                                  00019000
019100 100-CHECK-NONACTIVE.                                             00019100
019200     IF NOT LK-CARD-IS-ACTIVE                                     00019200
019300         MOVE 'AVERTISSEMENT' TO LK-FRAUD-ALERT-LEVEL             00019300
019400         MOVE 'TRANSACTION ATTEMPTED ON NON-ACTIVE CARD'          00019400
019500                                  TO LK-FRAUD-ALERT-DESC          00019500
019600         MOVE 'Y' TO LK-FRAUD-HIT-SW                              00019600
019700         PERFORM 900-APPLY-DOWNGRADE THRU 900-EXIT                00019700
019800     END-IF.                                                      00019800
019900 100-EXIT.                                                        00019900
020000     EXIT.                                                        00020000
020100                                                                  00020100
020200 200-CHECK-HIGH-AMOUNT.                                           00020200
020300     EVALUATE TRUE                                                00020300
020400         WHEN LK-CARD-IS-DEBIT                                    00020400
020500             MOVE 10000.00 TO WS-AMOUNT-THRESHOLD                 00020500
020600         WHEN LK-CARD-IS-CREDIT                                   00020600
020700             MOVE 20000.00 TO WS-AMOUNT-THRESHOLD                 00020700
020800         WHEN LK-CARD-IS-PREPAID                                  00020800
020900             MOVE 5000.00  TO WS-AMOUNT-THRESHOLD                 00020900
021000     END-EVALUATE.                                                00021000
021100                                                                  00021100
021200     IF LK-OP-AMOUNT > WS-AMOUNT-THRESHOLD                        00021200
021300         COMPUTE WS-AMOUNT-THRESH-150 = WS-AMOUNT-THRESHOLD * 1.5 00021300
021400         IF LK-OP-AMOUNT > WS-AMOUNT-THRESH-150                   00021400
021500             MOVE 'CRITIQUE' TO LK-FRAUD-ALERT-LEVEL              00021500
021600         ELSE                                                     00021600
021700             MOVE 'AVERTISSEMENT' TO LK-FRAUD-ALERT-LEVEL         00021700
021800         END-IF                                                   00021800
021900         MOVE 'HIGH AMOUNT TRANSACTION DETECTED'                  00021900
022000                                  TO LK-FRAUD-ALERT-DESC          00022000
022100         MOVE 'Y' TO LK-FRAUD-HIT-SW                              00022100
022200         PERFORM 900-APPLY-DOWNGRADE THRU 900-EXIT                00022200
022300     END-IF.                                                      00022300
022400 200-EXIT.                                                        00022400
022500     EXIT.                                                        00022500
022600                                                                  00022600
022700 300-CHECK-RAPID-GEO.                                             00022700
022800     MOVE 'N' TO WS-GEO-HIT-SW.                                   00022800
022900     PERFORM 310-SCAN-FOR-GEO-HIT THRU 310-EXIT                   00022900
023000         VARYING WS-HIST-SUB FROM 1 BY 1                          00023000
023100         UNTIL WS-HIST-SUB > LK-HIST-COUNT                        00023100
023200            OR WS-GEO-WAS-HIT.                                    00023200
023300                                                                  00023300
023400     IF WS-GEO-WAS-HIT                                            00023400
023500         MOVE 'CRITIQUE' TO LK-FRAUD-ALERT-LEVEL                  00023500
023600         MOVE 'RAPID GEOGRAPHICAL CHANGE DETECTED'                00023600
023700                                  TO LK-FRAUD-ALERT-DESC          00023700
023800         MOVE 'Y' TO LK-FRAUD-HIT-SW                              00023800
023900         PERFORM 900-APPLY-DOWNGRADE THRU 900-EXIT                00023900
024000     END-IF.                                                      00024000
024100 300-EXIT.                                                        00024100
024200     EXIT.                                                        00024200
024300                                                                  00024300
024400* A DIFFERENT LOCATION LESS THAN 10 MINUTES AWAY FROM THE NEW     00024400
024500* OPERATION'S TIMESTAMP IS THE HIT - EITHER DIRECTION IN TIME.    00024500
024600 310-SCAN-FOR-GEO-HIT.                                            00024600
024700     IF LK-HIST-LOCATION(WS-HIST-SUB) NOT = LK-OP-LOCATION        00024700
024800         MOVE LK-HIST-TIMESTAMP(WS-HIST-SUB) TO WS-CALC-TIMESTAMP 00024800
024900         PERFORM 700-CALC-SECONDS THRU 700-EXIT                   00024900
025000         COMPUTE WS-TIME-DIFF-SECONDS =                           00025000
025100                 WS-NEW-OP-SECONDS - WS-CALC-SECONDS              00025100
025200         IF WS-TIME-DIFF-SECONDS < 0                              00025200
025300             COMPUTE WS-TIME-DIFF-SECONDS =                       00025300
025400                     0 - WS-TIME-DIFF-SECONDS                     00025400
025500         END-IF                                                   00025500
025600         IF WS-TIME-DIFF-SECONDS < 600                            00025600
025700             MOVE 'Y' TO WS-GEO-HIT-SW                            00025700
025800         END-IF                                                   00025800
025900     END-IF.                                                      00025900
026000 310-EXIT.                                                        00026000
026100     EXIT.                                                        00026100
026200                                                                  00026200
026300 400-CHECK-BURST.                                                 00026300
026400     MOVE ZERO TO WS-BURST-COUNT.                                 00026400
026500     COMPUTE WS-BURST-THRESH-SECONDS = WS-NEW-OP-SECONDS - 120.   00026500
026600     PERFORM 410-SCAN-FOR-BURST THRU 410-EXIT                     00026600
026700         VARYING WS-HIST-SUB FROM 1 BY 1                          00026700
026800         UNTIL WS-HIST-SUB > LK-HIST-COUNT.                       00026800
026900                                                                  00026900
027000     IF WS-BURST-COUNT + 1 >= 3                                   00027000
027100         MOVE 'AVERTISSEMENT' TO LK-FRAUD-ALERT-LEVEL             00027100
027200         MOVE 'MULTIPLE TRANSACTIONS DETECTED IN SHORT TIME'      00027200
027300                                  TO LK-FRAUD-ALERT-DESC          00027300
027400         MOVE 'Y' TO LK-FRAUD-HIT-SW                              00027400
027500         PERFORM 900-APPLY-DOWNGRADE THRU 900-EXIT                00027500
027600     END-IF.                                                      00027600
027700 400-EXIT.                                                        00027700
027800     EXIT.                                                        00027800
027900                                                                  00027900
028000 410-SCAN-FOR-BURST.                                              00028000
028100     MOVE LK-HIST-TIMESTAMP(WS-HIST-SUB) TO WS-CALC-TIMESTAMP.    00028100
028200     PERFORM 700-CALC-SECONDS THRU 700-EXIT.                      00028200
028300     IF WS-CALC-SECONDS > WS-BURST-THRESH-SECONDS                 00028300
028400         ADD 1 TO WS-BURST-COUNT                                  00028400
028500     END-IF.                                                      00028500
028600 410-EXIT.                                                        00028600
028700     EXIT.                                                        00028700
028800                                                                  00028800
028900 500-CHECK-ESCALATION.                                            00028900
029000     IF LK-CARD-WARN-COUNT >= 2                                   00029000
029100         MOVE 'CRITIQUE' TO LK-FRAUD-ALERT-LEVEL                  00029100
029200         MOVE 'ESCALATION: MULTIPLE WARNINGS'                     00029200
029300                                  TO LK-FRAUD-ALERT-DESC          00029300
029400         MOVE 'Y' TO LK-FRAUD-HIT-SW                              00029400
029500         PERFORM 900-APPLY-DOWNGRADE THRU 900-EXIT                00029500
029600     END-IF.                                                      00029600
029700 500-EXIT.                                                        00029700
029800     EXIT.                                                        00029800
029900                                                                  00029900
030000* AVERTISSEMENT SUSPENDS AN ACTIVE CARD; CRITIQUE ALWAYS BLOCKS.  00030000
030100* LK-CARD-STATUS IS PASSED BY REFERENCE SO THIS UPDATES THE       00030100
030200* CALLER'S CARD-TABLE ENTRY DIRECTLY.                             00030200
030300 900-APPLY-DOWNGRADE.                                             00030300
030400     EVALUATE LK-FRAUD-ALERT-LEVEL                                00030400
030500         WHEN 'AVERTISSEMENT'                                     00030500
030600             IF LK-CARD-IS-ACTIVE                                 00030600
030700                 MOVE 'SUSPENDED' TO LK-CARD-STATUS               00030700
030800             END-IF                                               00030800
030900         WHEN 'CRITIQUE'                                          00030900
031000             MOVE 'BLOCKED' TO LK-CARD-STATUS                     00031000
031100     END-EVALUATE.                                                00031100
031200 900-EXIT.                                                        00031200
031300     EXIT.                                                        00031300
031400                                                                  00031400
031500* TURNS WS-CALC-TIMESTAMP (CCYYMMDDHHMMSS) INTO WS-CALC-SECONDS,  00031500
031600* A SIGNED COUNT OF SECONDS SINCE 01/01/1900 00:00:00.  LEAP YEAR 00031600
031700* TEST IS "DIVISIBLE BY 4" ONLY - SEE THE BANNER REMARK ABOVE.    00031700
031800 700-CALC-SECONDS.                                                00031800
031900     COMPUTE WS-YEARS-SINCE-1900 = WS-CALC-CCYY - 1900.           00031900
032000     DIVIDE WS-YEARS-SINCE-1900 BY 4                              00032000
032100         GIVING WS-LEAP-DAYS                                      00032100
032200         REMAINDER WS-LEAP-TEST-REM.                              00032200
032300     MOVE WS-CALC-MM TO WS-MM-SUB.                                00032300
032400     COMPUTE WS-DAYS-SINCE-EPOCH =                                00032400
032500             (WS-YEARS-SINCE-1900 * 365) + WS-LEAP-DAYS           00032500
032600             + WS-CUM-DAYS(WS-MM-SUB) + (WS-CALC-DD - 1).         00032600
032700                                                                  00032700
032800     DIVIDE WS-CALC-CCYY BY 4                                     00032800
032900         GIVING WS-LEAP-TEST-QUOT                                 00032900
033000         REMAINDER WS-LEAP-TEST-REM.                              00033000
033100     IF WS-LEAP-TEST-REM = 0 AND WS-CALC-MM > 2                   00033100
033200         ADD 1 TO WS-DAYS-SINCE-EPOCH                             00033200
033300     END-IF.                                                      00033300
033400                                                                  00033400
033500     COMPUTE WS-CALC-SECONDS =                                    00033500
033600             (WS-DAYS-SINCE-EPOCH * 86400)                        00033600
033700             + (WS-CALC-HH * 3600) + (WS-CALC-MI * 60)            00033700
033800             + WS-CALC-SS.                                        00033800
033900 700-EXIT.                                                        00033900
034000     EXIT.                                                        00034000
